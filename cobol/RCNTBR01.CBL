000100*****************************************************************
000200* RCNTBR01  --  RISE STATEMENT CANDIDATE TABLE (WORKING-STORAGE)
000300*
000400*   THE RISE PROCESSOR STATEMENT, WINDOWED +/- 6 HOURS AROUND THE
000500*   BACKEND RECORD UNDER TEST, IS LOADED HERE AND SEARCHED BY
000600*   PAYRISES (SUBSTRING OF RTB-DESCRIPTION) AND PAYRISEM
000700*   (EXTRACTED E-MAIL ADDRESS) - NEITHER SEARCH IS A KEY MATCH
000800*   SO SEARCH (LINEAR), NOT SEARCH ALL, IS USED AGAINST THIS
000900*   TABLE.
001000*
001100*   MAINTENANCE
001200*   -----------
001300*   03/11/12  KDT  ORIGINAL TABLE.                                KDT03111
001400*****************************************************************
001500 01  RCN-RISE-TABLE-AREA.
001600     05  RTB-ENTRY-CNT                 PIC 9(7) COMP.
001700     05  RTB-ENTRY                     OCCURS 1 TO 5000 TIMES
001800                                        DEPENDING ON RTB-ENTRY-CNT
001900                                        INDEXED BY RTB-IDX.
002000         10  RTB-RISE-TS                PIC 9(14).
002100         10  RTB-AMOUNT                  PIC S9(11)V99
002200                 SIGN LEADING SEPARATE CHARACTER.
002300         10  RTB-DESCRIPTION             PIC X(80).
002400         10  RTB-EXTRACTED-EMAIL         PIC X(40).
002500         10  RTB-MATCHED-SW              PIC X(01).
002600             88  RTB-ALREADY-MATCHED         VALUE 'Y'.
002700             88  RTB-NOT-YET-MATCHED         VALUE 'N'.
002800         10  FILLER                      PIC X(06).
