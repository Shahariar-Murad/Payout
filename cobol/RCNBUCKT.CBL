000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCNBUCKT.
000300 AUTHOR.        K D TRAN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  05/30/2012.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   RCNBUCKT  -  COMPUTE-BUCKET-TS                               *
001100*                                                                *
001200*   FLOORS A 14-DIGIT TIMESTAMP'S HOUR TO THE NEAREST LOWER       *
001300*   MULTIPLE OF 3 (00,03,06,09,12,15,18,21) AND ZEROES THE        *
001400*   MINUTE/SECOND PORTION, GIVING THE 3-HOUR BUCKET KEY THE       *
001500*   SUMMARY BUILDER GROUPS ON.  DATE PORTION IS UNCHANGED - A     *
001600*   BUCKET NEVER CROSSES MIDNIGHT.                                *
001700*                                                                *
001800*   CHANGE LOG                                                   *
001900*   ----------                                                   *
002000*   05/30/12  KDT  ORIGINAL ROUTINE, REQ PR-1803.                 PR1803  
002100*****************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 DATA DIVISION.
002700 WORKING-STORAGE SECTION.
002800 01  WS-HOUR-DIV-3                      PIC 9(2) COMP.
002900 01  WS-HOUR-REMAINDER                   PIC 9(2) COMP.
003000 01  WS-BUCKET-HOUR                      PIC 9(2) COMP.
003100 LINKAGE SECTION.
003200 01  LK-TIMESTAMP-14                     PIC 9(14).
003300 01  LK-TIMESTAMP-BREAKOUT REDEFINES LK-TIMESTAMP-14.
003400     05  LK-TS-YYYY                      PIC 9(4).
003500     05  LK-TS-MM                        PIC 9(2).
003600     05  LK-TS-DD                        PIC 9(2).
003700     05  LK-TS-HH                        PIC 9(2).
003800     05  LK-TS-MI                        PIC 9(2).
003900     05  LK-TS-SS                        PIC 9(2).
004000 01  LK-BUCKET-TS-14                     PIC 9(14).
004100 01  LK-BUCKET-BREAKOUT REDEFINES LK-BUCKET-TS-14.
004200     05  LK-BKT-YYYY                     PIC 9(4).
004300     05  LK-BKT-MM                       PIC 9(2).
004400     05  LK-BKT-DD                       PIC 9(2).
004500     05  LK-BKT-HH                       PIC 9(2).
004600     05  LK-BKT-MI                       PIC 9(2).
004700     05  LK-BKT-SS                       PIC 9(2).
004800 PROCEDURE DIVISION USING LK-TIMESTAMP-14 LK-BUCKET-TS-14.
004900 0000-COMPUTE-BUCKET-CONTROL.
005000     DIVIDE LK-TS-HH BY 3 GIVING WS-HOUR-DIV-3
005100         REMAINDER WS-HOUR-REMAINDER
005200     COMPUTE WS-BUCKET-HOUR = LK-TS-HH - WS-HOUR-REMAINDER
005300     MOVE LK-TS-YYYY TO LK-BKT-YYYY
005400     MOVE LK-TS-MM   TO LK-BKT-MM
005500     MOVE LK-TS-DD   TO LK-BKT-DD
005600     MOVE WS-BUCKET-HOUR TO LK-BKT-HH
005700     MOVE 0 TO LK-BKT-MI
005800     MOVE 0 TO LK-BKT-SS
005900     GOBACK.
