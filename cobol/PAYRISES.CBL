000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYRISES.
000300 AUTHOR.        K D TRAN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  03/11/2012.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   PAYRISES  -  PAYOUT-RISE-SUBSTR-RECONCILE                   *
001100*                                                                *
001200*   MATCHES BACKEND PAYOUT TRANSACTIONS AGAINST THE RISE         *
001300*   PROCESSOR STATEMENT BY LOCATING THE BACKEND TRANSACTION ID   *
001400*   AS A SUBSTRING OF THE UP-CASED RISE DESCRIPTION LINE.  THE   *
001500*   RISE FILE IS READ ENTIRE AND HELD IN THE RCNTBR01 TABLE,     *
001600*   PRE-FILTERED TO A WINDOW 6 HOURS WIDER THAN THE REPORT       *
001700*   WINDOW ON EACH SIDE.  WHEN SEVERAL RISE ROWS CONTAIN THE     *
001800*   TXN-ID, THE ROW WITH THE SMALLEST TIME DIFFERENCE FROM THE   *
001900*   BACKEND TIMESTAMP WINS.  OTHERWISE THE SAME AS PAYEXACT.     *
002000*                                                                *
002100*   CHANGE LOG                                                   *
002200*   ----------                                                   *
002300*   03/11/12  KDT  ORIGINAL PROGRAM - RISE PROCESSOR ONBOARDED,   KDT03111
002400*                  REQ PR-1650.                                   *
002500*   06/19/14  KDT  RISE DESCRIPTION WIDENED TO 80 BYTES, THEIR    KDT06191
002600*                  STATEMENT FORMAT CHANGED, REQ PR-2041.         *
002700*   02/03/99  SHN  Y2K REMEDIATION - CONFIRMED NO 2-DIGIT YEAR    SHN02039
002800*                  WINDOWING, ALL TIMESTAMP WORK DONE IN          *
002900*                  RCNDTE01.                                      *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 FILE-CONTROL.
003600     SELECT RCNPARM-FILE   ASSIGN TO "RCNPARM"
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT BACKEND-FILE   ASSIGN TO "BACKEND"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT RISE-FILE      ASSIGN TO "RISE"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT MATCHED-FILE   ASSIGN TO "MATCHED"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT LATESYNC-FILE  ASSIGN TO "LATESYNC"
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT MISSING-FILE   ASSIGN TO "MISSING"
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  RCNPARM-FILE.
005100     COPY RCNCTL01.
005200 FD  BACKEND-FILE.
005300     COPY RCNBKE01.
005400 FD  RISE-FILE.
005500     COPY RCNRIS01.
005600 FD  MATCHED-FILE.
005700 01  MATCHED-FILE-RECORD                PIC X(132).
005800 FD  LATESYNC-FILE.
005900 01  LATESYNC-FILE-RECORD               PIC X(132).
006000 FD  MISSING-FILE.
006100 01  MISSING-FILE-RECORD                PIC X(132).
006200 WORKING-STORAGE SECTION.
006300     COPY RCNTBR01.
006400     COPY RCNTBK01.
006500     COPY RCNDET01.
006600 01  WS-EOF-SWITCHES.
006700     05  WS-RISE-EOF-SW                  PIC X(01) VALUE 'N'.
006800         88  WS-RISE-AT-EOF                   VALUE 'Y'.
006900     05  WS-BACKEND-EOF-SW               PIC X(01) VALUE 'N'.
007000         88  WS-BACKEND-AT-EOF                VALUE 'Y'.
007100     05  FILLER                          PIC X(02).
007200 01  WS-BEST-MATCH-AREA.
007300     05  WS-BEST-FOUND-SW                 PIC X(01).
007400         88  WS-BEST-WAS-FOUND                VALUE 'Y'.
007500         88  WS-BEST-NOT-FOUND                VALUE 'N'.
007600     05  WS-BEST-IDX                      PIC 9(7) COMP.
007700     05  WS-BEST-DIFF-ABS                 PIC S9(11) COMP.
007800     05  FILLER                           PIC X(02).
007900 01  WS-EPOCH-WORK-AREA.
008000     05  WS-START-EPOCH-MIN               PIC S9(11) COMP.
008100     05  WS-END-EPOCH-MIN                 PIC S9(11) COMP.
008200     05  WS-WIDE-START-EPOCH-MIN          PIC S9(11) COMP.
008300     05  WS-WIDE-END-EPOCH-MIN            PIC S9(11) COMP.
008400     05  WS-RISE-EPOCH-MIN                PIC S9(11) COMP.
008500     05  WS-BACKEND-EPOCH-MIN             PIC S9(11) COMP.
008600     05  WS-CAND-EPOCH-MIN                PIC S9(11) COMP.
008700     05  WS-CAND-DIFF                     PIC S9(11) COMP.
008800     05  WS-CAND-DIFF-ABS                 PIC S9(11) COMP.
008900     05  WS-WALLET-EPOCH-MIN              PIC S9(11) COMP.
009000     05  WS-DELAY-MIN                     PIC S9(11) COMP.
009100     05  WS-DELAY-MIN-ABS                 PIC S9(11) COMP.
009200     05  FILLER                           PIC X(02).
009300 01  WS-TXN-SCAN-AREA.
009400     05  WS-TXN-LEN                       PIC 9(2) COMP.
009500     05  WS-SCAN-SUB                      PIC 9(2) COMP.
009600     05  WS-MATCH-TALLY                   PIC 9(3) COMP.
009700     05  FILLER                           PIC X(02).
009800 01  WS-SUMRY-ACCUMULATE-FN              PIC X(01) VALUE 'A'.
009900 01  WS-SUMRY-WRITE-FN                   PIC X(01) VALUE 'W'.
010000 PROCEDURE DIVISION.
010100 0000-MAIN-CONTROL.
010200     PERFORM 0100-INITIALIZATION
010300     PERFORM 1010-READ-RISE-RECORD
010400     PERFORM 1000-LOAD-RISE-TABLE UNTIL WS-RISE-AT-EOF
010500     PERFORM 2010-READ-BACKEND-RECORD
010600     PERFORM 2000-PROCESS-BACKEND-RECORD UNTIL WS-BACKEND-AT-EOF
010700     PERFORM 3000-FINALIZE-AND-REPORT
010800     STOP RUN.
010900 0100-INITIALIZATION.
011000     OPEN INPUT RCNPARM-FILE
011100     READ RCNPARM-FILE
011200     CLOSE RCNPARM-FILE
011300     CALL 'RCNDTE01' USING RCN-RPT-START-TS WS-START-EPOCH-MIN
011400     CALL 'RCNDTE01' USING RCN-RPT-END-TS WS-END-EPOCH-MIN
011500     COMPUTE WS-WIDE-START-EPOCH-MIN = WS-START-EPOCH-MIN - 360
011600     COMPUTE WS-WIDE-END-EPOCH-MIN = WS-END-EPOCH-MIN + 360
011700     MOVE 0 TO RTB-ENTRY-CNT
011800     MOVE 0 TO BTB-ENTRY-CNT
011900     OPEN INPUT RISE-FILE
012000     OPEN INPUT BACKEND-FILE
012100     OPEN OUTPUT MATCHED-FILE
012200     OPEN OUTPUT LATESYNC-FILE
012300     OPEN OUTPUT MISSING-FILE.
012400*----------------------------------------------------------------
012500* RISE CANDIDATE TABLE LOAD - WIDENED WINDOW FILTER
012600*----------------------------------------------------------------
012700 1000-LOAD-RISE-TABLE.
012800     CALL 'RCNDTE01' USING RIS-RISE-TS WS-RISE-EPOCH-MIN
012900     IF WS-RISE-EPOCH-MIN >= WS-WIDE-START-EPOCH-MIN
013000        AND WS-RISE-EPOCH-MIN < WS-WIDE-END-EPOCH-MIN
013100         PERFORM 1100-ADD-RISE-ENTRY
013200     END-IF
013300     PERFORM 1010-READ-RISE-RECORD.
013400 1010-READ-RISE-RECORD.
013500     READ RISE-FILE
013600         AT END
013700             SET WS-RISE-AT-EOF TO TRUE
013800         NOT AT END
013900             CONTINUE
014000     END-READ.
014100 1100-ADD-RISE-ENTRY.
014200     ADD 1 TO RTB-ENTRY-CNT
014300     MOVE RIS-RISE-TS TO RTB-RISE-TS (RTB-ENTRY-CNT)
014400     IF RIS-AMOUNT < 0
014500         COMPUTE RTB-AMOUNT (RTB-ENTRY-CNT) = 0 - RIS-AMOUNT
014600     ELSE
014700         MOVE RIS-AMOUNT TO RTB-AMOUNT (RTB-ENTRY-CNT)
014800     END-IF
014900     MOVE RIS-DESCRIPTION TO RTB-DESCRIPTION (RTB-ENTRY-CNT)
015000     INSPECT RTB-DESCRIPTION (RTB-ENTRY-CNT) CONVERTING
015100         'abcdefghijklmnopqrstuvwxyz' TO
015200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015300     MOVE SPACES TO RTB-EXTRACTED-EMAIL (RTB-ENTRY-CNT)
015400     SET RTB-NOT-YET-MATCHED (RTB-ENTRY-CNT) TO TRUE.
015500*----------------------------------------------------------------
015600* BACKEND DRIVE AND CLASSIFICATION
015700*----------------------------------------------------------------
015800 2000-PROCESS-BACKEND-RECORD.
015900     CALL 'RCNNORM1' USING BKE-TXN-ID
016000     IF BKE-CREATED-TS >= RCN-RPT-START-TS
016100        AND BKE-CREATED-TS < RCN-RPT-END-TS
016200         PERFORM 2100-CLASSIFY-RECORD
016300     END-IF
016400     PERFORM 2010-READ-BACKEND-RECORD.
016500 2010-READ-BACKEND-RECORD.
016600     READ BACKEND-FILE
016700         AT END
016800             SET WS-BACKEND-AT-EOF TO TRUE
016900         NOT AT END
017000             CONTINUE
017100     END-READ.
017200 2100-CLASSIFY-RECORD.
017300     PERFORM 2110-FIND-TXN-ID-LENGTH
017400     SET WS-BEST-NOT-FOUND TO TRUE
017500     MOVE 0 TO WS-BEST-IDX
017600     CALL 'RCNDTE01' USING BKE-CREATED-TS WS-BACKEND-EPOCH-MIN
017700     IF WS-TXN-LEN > 0
017800         PERFORM 2120-SCAN-RISE-TABLE
017900             VARYING RTB-IDX FROM 1 BY 1
018000             UNTIL RTB-IDX > RTB-ENTRY-CNT
018100     END-IF
018200     MOVE BKE-TXN-ID     TO DET-TXN-ID
018300     MOVE BKE-CREATED-TS TO DET-BACKEND-TS
018400     MOVE BKE-AMOUNT     TO DET-AMOUNT-BACKEND
018500     IF WS-BEST-WAS-FOUND
018600         PERFORM 2200-BUILD-MATCHED-OR-LATE
018700     ELSE
018800         PERFORM 2300-BUILD-MISSING
018900     END-IF
019000     CALL 'RCNPLANC' USING BKE-PLAN-NAME DET-PLAN-CATEGORY
019100     CALL 'RCNAUTOF' USING BKE-INTERNAL-STATUS-TX
019200         DET-AUTOMATION-SW
019300     CALL 'RCNBUCKT' USING BKE-CREATED-TS DET-BUCKET-TS
019400     PERFORM 2400-WRITE-DETAIL-AND-ACCUMULATE.
019500 2110-FIND-TXN-ID-LENGTH.
019600     MOVE 20 TO WS-SCAN-SUB
019700     PERFORM 2111-TEST-TXN-CHAR
019800         VARYING WS-SCAN-SUB FROM 20 BY -1
019900         UNTIL WS-SCAN-SUB < 1
020000            OR BKE-TXN-ID (WS-SCAN-SUB:1) NOT = SPACE
020100     IF BKE-TXN-ID (WS-SCAN-SUB:1) = SPACE
020200         MOVE 0 TO WS-TXN-LEN
020300     ELSE
020400         MOVE WS-SCAN-SUB TO WS-TXN-LEN
020500     END-IF.
020600 2111-TEST-TXN-CHAR.
020700     CONTINUE.
020800 2120-SCAN-RISE-TABLE.
020900     MOVE 0 TO WS-MATCH-TALLY
021000     INSPECT RTB-DESCRIPTION (RTB-IDX) TALLYING WS-MATCH-TALLY
021100         FOR ALL BKE-TXN-ID (1 : WS-TXN-LEN)
021200     IF WS-MATCH-TALLY > 0
021300         CALL 'RCNDTE01' USING RTB-RISE-TS (RTB-IDX)
021400             WS-CAND-EPOCH-MIN
021500         COMPUTE WS-CAND-DIFF =
021600             WS-BACKEND-EPOCH-MIN - WS-CAND-EPOCH-MIN
021700         IF WS-CAND-DIFF < 0
021800             COMPUTE WS-CAND-DIFF-ABS = 0 - WS-CAND-DIFF
021900         ELSE
022000             MOVE WS-CAND-DIFF TO WS-CAND-DIFF-ABS
022100         END-IF
022200         IF WS-BEST-NOT-FOUND OR WS-CAND-DIFF-ABS < WS-BEST-DIFF-ABS
022300             MOVE RTB-IDX TO WS-BEST-IDX
022400             MOVE WS-CAND-DIFF-ABS TO WS-BEST-DIFF-ABS
022500             SET WS-BEST-WAS-FOUND TO TRUE
022600         END-IF
022700     END-IF.
022800 2200-BUILD-MATCHED-OR-LATE.
022900     MOVE RTB-RISE-TS (WS-BEST-IDX) TO DET-WALLET-TS
023000     MOVE RTB-AMOUNT  (WS-BEST-IDX) TO DET-AMOUNT-WALLET
023100     COMPUTE DET-AMOUNT-DIFF =
023200         BKE-AMOUNT - RTB-AMOUNT (WS-BEST-IDX)
023300     CALL 'RCNDTE01' USING RTB-RISE-TS (WS-BEST-IDX)
023400         WS-WALLET-EPOCH-MIN
023500     COMPUTE WS-DELAY-MIN =
023600         WS-BACKEND-EPOCH-MIN - WS-WALLET-EPOCH-MIN
023700     MOVE WS-DELAY-MIN TO DET-DELAY-MIN
023800     IF WS-DELAY-MIN < 0
023900         COMPUTE WS-DELAY-MIN-ABS = 0 - WS-DELAY-MIN
024000     ELSE
024100         MOVE WS-DELAY-MIN TO WS-DELAY-MIN-ABS
024200     END-IF
024300     IF WS-DELAY-MIN-ABS <= RCN-TOLERANCE-MIN
024400         SET DET-STATUS-MATCHED TO TRUE
024500     ELSE
024600         SET DET-STATUS-LATESYNC TO TRUE
024700     END-IF.
024800 2300-BUILD-MISSING.
024900     MOVE 0 TO DET-WALLET-TS
025000     MOVE +0 TO DET-AMOUNT-WALLET
025100     MOVE +0 TO DET-AMOUNT-DIFF
025200     MOVE 0 TO DET-DELAY-MIN
025300     SET DET-STATUS-MISSING TO TRUE.
025400 2400-WRITE-DETAIL-AND-ACCUMULATE.
025500     EVALUATE TRUE
025600         WHEN DET-STATUS-MATCHED
025700             WRITE MATCHED-FILE-RECORD FROM RCN-DETAIL-RECORD
025800         WHEN DET-STATUS-LATESYNC
025900             WRITE LATESYNC-FILE-RECORD FROM RCN-DETAIL-RECORD
026000         WHEN DET-STATUS-MISSING
026100             WRITE MISSING-FILE-RECORD FROM RCN-DETAIL-RECORD
026200     END-EVALUATE
026300     CALL 'RCNSUMRY' USING WS-SUMRY-ACCUMULATE-FN
026400         DET-BUCKET-TS DET-STATUS-CD DET-AMOUNT-BACKEND
026500         DET-AMOUNT-WALLET DET-AMOUNT-DIFF
026600         RCN-RPT-START-TS RCN-RPT-END-TS
026700         RCN-BUCKET-TABLE-AREA.
026800*----------------------------------------------------------------
026900* END OF RUN
027000*----------------------------------------------------------------
027100 3000-FINALIZE-AND-REPORT.
027200     CALL 'RCNSUMRY' USING WS-SUMRY-WRITE-FN
027300         DET-BUCKET-TS DET-STATUS-CD DET-AMOUNT-BACKEND
027400         DET-AMOUNT-WALLET DET-AMOUNT-DIFF
027500         RCN-RPT-START-TS RCN-RPT-END-TS
027600         RCN-BUCKET-TABLE-AREA
027700     CLOSE RISE-FILE
027800     CLOSE BACKEND-FILE
027900     CLOSE MATCHED-FILE
028000     CLOSE LATESYNC-FILE
028100     CLOSE MISSING-FILE.
