000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCNEMAIL.
000300 AUTHOR.        K D TRAN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  09/09/2013.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   RCNEMAIL  -  EXTRACT-EMAIL-FROM-DESC                        *
001100*                                                                *
001200*   PULLS THE FIRST E-MAIL ADDRESS OUT OF AN 80-BYTE RISE        *
001300*   DESCRIPTION LINE.  THIS SHOP'S COMPILER LEVEL HAS NO REGULAR *
001400*   EXPRESSION SUPPORT SO THE SCAN IS HAND-ROLLED IN THREE       *
001500*   PASSES -                                                     *
001600*     1. FORWARD SCAN FOR THE FIRST '@'.                         *
001700*     2. BACKWARD SCAN FROM THE '@' FOR THE START OF THE LOCAL   *
001800*        PART (A-Z 0-9 . _ % + -).                                *
001900*     3. FORWARD SCAN FROM THE '@' FOR THE END OF THE DOMAIN     *
002000*        PART (A-Z 0-9 . -), THEN A BACKWARD SCAN WITHIN THE     *
002100*        DOMAIN FOR THE LAST '.' TO VALIDATE A TLD OF AT LEAST   *
002200*        2 LETTERS.                                              *
002300*   IF ANY STEP FAILS, LK-EMAIL-FOUND-SW IS SET TO 'N' AND        *
002400*   LK-EXTRACTED-EMAIL IS LEFT BLANK - RISE ROWS WITH NO          *
002500*   EXTRACTABLE E-MAIL NEVER MATCH IN THE E-MAIL RECONCILER.      *
002600*                                                                *
002700*   CHANGE LOG                                                   *
002800*   ----------                                                   *
002900*   09/09/13  KDT  ORIGINAL ROUTINE - RISE E-MAIL MATCHER ADDED.  KDT09091
003000*   06/19/14  KDT  WIDENED DESC FIELD TO 80 TO MATCH RCNRIS01,    KDT06191
003100*                  RISE CHANGED THEIR STATEMENT FORMAT, PR-2041.  *
003150*   09/10/14  KDT  1110-SCAN-BACK-FOR-LOCAL AND 1210-SCAN-FWD-    PR2109
003160*                  FOR-DOMAIN WERE BOTH STOMPING THE PERFORM      *
003170*                  VARYING CONTROL SUBSCRIPT (WS-SCAN-SUB) THE     *
003180*                  INSTANT THEY HIT A NON-LOCAL/NON-DOMAIN         *
003190*                  CHARACTER, WHICH THROWS AWAY THE BREAK          *
003195*                  POSITION BEFORE THE CALLER CAN USE IT - EVERY   *
003196*                  DESCRIPTION WITH THE E-MAIL NOT SITTING AT      *
003197*                  COLUMN 1 CAME BACK LOCAL-START-SUB = 0 (NOT     *
003198*                  FOUND), AND EVERY DESCRIPTION WITH TEXT AFTER   *
003199*                  THE DOMAIN CAME BACK WITH A DOMAIN-END PAST     *
003200*                  COLUMN 80.  REQ PR-2109 - GAVE EACH SCAN ITS    *
003210*                  OWN WS-LOCAL-BREAK-SUB / WS-DOMAIN-BREAK-SUB    *
003220*                  TO RECORD THE BREAK COLUMN WITHOUT TOUCHING     *
003230*                  THE VARYING SUBSCRIPT.                         *
003240*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WS-DESC-UC                         PIC X(80).
004000 01  WS-DESC-REDEF REDEFINES WS-DESC-UC.
004100     05  WS-DESC-CHAR                    PIC X(1) OCCURS 80 TIMES.
004200 01  WS-AT-SUB                           PIC 9(3) COMP VALUE 0.
004300 01  WS-SCAN-SUB                         PIC 9(3) COMP.
004350 01  WS-LOCAL-BREAK-SUB                  PIC 9(3) COMP VALUE 0.
004360 01  WS-DOMAIN-BREAK-SUB                 PIC 9(3) COMP VALUE 0.
004400 01  WS-LOCAL-START-SUB                  PIC 9(3) COMP.
004500 01  WS-DOMAIN-END-SUB                   PIC 9(3) COMP.
004600 01  WS-LAST-DOT-SUB                      PIC 9(3) COMP VALUE 0.
004700 01  WS-TLD-LEN                           PIC 9(3) COMP.
004800 01  WS-EMAIL-LEN                         PIC 9(3) COMP.
004900 01  WS-CLASS-CHAR                        PIC X(1).
005000     88  WS-CLASS-IS-LOCAL-CHAR
005100             VALUE 'A' THRU 'Z' '0' THRU '9'
005200                   '.' '_' '%' '+' '-'.
005300     88  WS-CLASS-IS-DOMAIN-CHAR
005400             VALUE 'A' THRU 'Z' '0' THRU '9' '.' '-'.
005500     88  WS-CLASS-IS-ALPHA
005600             VALUE 'A' THRU 'Z'.
005700 LINKAGE SECTION.
005800 01  LK-RISE-DESCRIPTION                  PIC X(80).
005900 01  LK-EXTRACTED-EMAIL                   PIC X(40).
006000 01  LK-EMAIL-FOUND-SW                    PIC X(01).
006100     88  LK-EMAIL-WAS-FOUND                    VALUE 'Y'.
006200     88  LK-EMAIL-NOT-FOUND                    VALUE 'N'.
006300 PROCEDURE DIVISION USING LK-RISE-DESCRIPTION
006400                           LK-EXTRACTED-EMAIL
006500                           LK-EMAIL-FOUND-SW.
006600 0000-EXTRACT-EMAIL-CONTROL.
006700     MOVE SPACES TO LK-EXTRACTED-EMAIL
006800     SET LK-EMAIL-NOT-FOUND TO TRUE
006900     MOVE LK-RISE-DESCRIPTION TO WS-DESC-UC
007000     INSPECT WS-DESC-UC CONVERTING
007100         'abcdefghijklmnopqrstuvwxyz' TO
007200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007300     MOVE 0 TO WS-AT-SUB
007400     PERFORM 1000-FIND-AT-SIGN
007500         VARYING WS-SCAN-SUB FROM 1 BY 1
007600         UNTIL WS-SCAN-SUB > 80 OR WS-AT-SUB NOT = 0
007700     IF WS-AT-SUB = 0
007800         GOBACK
007900     END-IF
008000     PERFORM 1100-FIND-LOCAL-START
008100     IF WS-LOCAL-START-SUB = 0
008200         GOBACK
008300     END-IF
008400     PERFORM 1200-FIND-DOMAIN-END
008500     IF WS-DOMAIN-END-SUB = 0
008600         GOBACK
008700     END-IF
008800     PERFORM 1300-FIND-LAST-DOT-IN-DOMAIN
008900     IF WS-LAST-DOT-SUB = 0
009000         GOBACK
009100     END-IF
009200     COMPUTE WS-TLD-LEN = WS-DOMAIN-END-SUB - WS-LAST-DOT-SUB
009300     IF WS-TLD-LEN < 2
009400         GOBACK
009500     END-IF
009600     PERFORM 1400-VALIDATE-TLD-ALPHA
009700     IF LK-EMAIL-NOT-FOUND
009800         GOBACK
009900     END-IF
010000     COMPUTE WS-EMAIL-LEN =
010100         WS-DOMAIN-END-SUB - WS-LOCAL-START-SUB + 1
010200     STRING WS-DESC-UC (WS-LOCAL-START-SUB : WS-EMAIL-LEN)
010300         DELIMITED BY SIZE
010400         INTO LK-EXTRACTED-EMAIL
010500     INSPECT LK-EXTRACTED-EMAIL CONVERTING
010600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
010700         'abcdefghijklmnopqrstuvwxyz'
010800     SET LK-EMAIL-WAS-FOUND TO TRUE
010900     GOBACK.
011000 1000-FIND-AT-SIGN.
011100     IF WS-DESC-CHAR (WS-SCAN-SUB) = '@'
011200         MOVE WS-SCAN-SUB TO WS-AT-SUB
011300     END-IF.
011400 1100-FIND-LOCAL-START.
011500     MOVE 0 TO WS-LOCAL-START-SUB
011600     IF WS-AT-SUB = 1
011700         GO TO 1100-EXIT
011800     END-IF
011900     MOVE WS-AT-SUB TO WS-SCAN-SUB
012000     SUBTRACT 1 FROM WS-SCAN-SUB
012050     MOVE 0 TO WS-LOCAL-BREAK-SUB
012100     PERFORM 1110-SCAN-BACK-FOR-LOCAL
012200         VARYING WS-SCAN-SUB FROM WS-SCAN-SUB BY -1
012300         UNTIL WS-SCAN-SUB < 1
012310            OR WS-LOCAL-BREAK-SUB NOT = 0
012320     IF WS-LOCAL-BREAK-SUB NOT = 0
012330         COMPUTE WS-LOCAL-START-SUB = WS-LOCAL-BREAK-SUB + 1
012340     ELSE
012350         MOVE 1 TO WS-LOCAL-START-SUB
012360     END-IF.
012700 1100-EXIT.
012800     EXIT.
012900 1110-SCAN-BACK-FOR-LOCAL.
013000     MOVE WS-DESC-CHAR (WS-SCAN-SUB) TO WS-CLASS-CHAR
013100     IF NOT WS-CLASS-IS-LOCAL-CHAR
013200         MOVE WS-SCAN-SUB TO WS-LOCAL-BREAK-SUB
013300     END-IF.
013400 1200-FIND-DOMAIN-END.
013500     MOVE 0 TO WS-DOMAIN-END-SUB
013600     IF WS-AT-SUB = 80
013700         GO TO 1200-EXIT
013800     END-IF
013900     MOVE WS-AT-SUB TO WS-SCAN-SUB
014000     ADD 1 TO WS-SCAN-SUB
014050     MOVE 0 TO WS-DOMAIN-BREAK-SUB
014100     PERFORM 1210-SCAN-FWD-FOR-DOMAIN
014200         VARYING WS-SCAN-SUB FROM WS-SCAN-SUB BY 1
014300         UNTIL WS-SCAN-SUB > 80
014310            OR WS-DOMAIN-BREAK-SUB NOT = 0
014320     IF WS-DOMAIN-BREAK-SUB = 0
014330         MOVE 80 TO WS-DOMAIN-END-SUB
014340     ELSE
014350         IF WS-DOMAIN-BREAK-SUB > WS-AT-SUB + 1
014360             COMPUTE WS-DOMAIN-END-SUB = WS-DOMAIN-BREAK-SUB - 1
014370         END-IF
014380     END-IF.
014700 1200-EXIT.
014800     EXIT.
014900 1210-SCAN-FWD-FOR-DOMAIN.
015000     MOVE WS-DESC-CHAR (WS-SCAN-SUB) TO WS-CLASS-CHAR
015100     IF NOT WS-CLASS-IS-DOMAIN-CHAR
015200         MOVE WS-SCAN-SUB TO WS-DOMAIN-BREAK-SUB
015300     END-IF.
015400 1300-FIND-LAST-DOT-IN-DOMAIN.
015500     MOVE 0 TO WS-LAST-DOT-SUB
015600     PERFORM 1310-SCAN-DOMAIN-FOR-DOT
015700         VARYING WS-SCAN-SUB FROM WS-AT-SUB BY 1
015800         UNTIL WS-SCAN-SUB > WS-DOMAIN-END-SUB.
015900 1310-SCAN-DOMAIN-FOR-DOT.
016000     IF WS-DESC-CHAR (WS-SCAN-SUB) = '.'
016100         MOVE WS-SCAN-SUB TO WS-LAST-DOT-SUB
016200     END-IF.
016300 1400-VALIDATE-TLD-ALPHA.
016400     SET LK-EMAIL-WAS-FOUND TO TRUE
016500     MOVE WS-LAST-DOT-SUB TO WS-SCAN-SUB
016600     ADD 1 TO WS-SCAN-SUB
016700     PERFORM 1410-CHECK-TLD-CHAR
016800         VARYING WS-SCAN-SUB FROM WS-SCAN-SUB BY 1
016900         UNTIL WS-SCAN-SUB > WS-DOMAIN-END-SUB
017000            OR LK-EMAIL-NOT-FOUND.
017100 1410-CHECK-TLD-CHAR.
017200     MOVE WS-DESC-CHAR (WS-SCAN-SUB) TO WS-CLASS-CHAR
017300     IF NOT WS-CLASS-IS-ALPHA
017400         SET LK-EMAIL-NOT-FOUND TO TRUE
017500     END-IF.
