000100*****************************************************************
000200* RCNCTL01  --  RECONCILIATION RUN CONTROL CARD LAYOUT
000300*
000400*   ONE 80-BYTE CARD-IMAGE RECORD READ BY EACH OF THE THREE
000500*   PAYOUT RECONCILIATION DRIVERS (PAYEXACT, PAYRISES, PAYRISEM)
000600*   AT STEP START.  CARRIES THE REPORT WINDOW AND THE LATE-SYNC
000700*   TOLERANCE FOR THE RUN.  MODELLED ON THE SHOP'S USUAL
000800*   HEADER/DETAIL CONTROL-RECORD HABIT (SEE DVRA/AMP COPYBOOKS).
000900*
001000*   MAINTENANCE
001100*   -----------
001200*   07/14/09  RBH  ORIGINAL LAYOUT - PAYOUT RECON PHASE 1.        RBH07140
001300*   11/02/11  KDT  WIDENED TOLERANCE FIELD TO S9(5), REQ PR-1188. PR1188  
001400*   02/03/99  SHN  Y2K - RPT-START-TS/RPT-END-TS CARRY FULL       SHN02039
001500*                  4-DIGIT CENTURY+YEAR, NO WINDOWING NEEDED.
001600*****************************************************************
001700 01  RCN-CONTROL-RECORD.
001800     05  RCN-RECORD-TYPE-CD            PIC X(3).
001900         88  RCN-RECORD-TYPE-CONTROL       VALUE 'CTL'.
002000     05  RCN-SEQUENCE-NUMBER           PIC 9(3).
002100     05  RCN-CONTROL-DETAIL-AREA.
002200         10  RCN-RPT-START-TS          PIC 9(14).
002300         10  RCN-RPT-END-TS            PIC 9(14).
002400         10  RCN-TOLERANCE-MIN         PIC S9(5)
002500                 SIGN LEADING SEPARATE CHARACTER.
002600         10  FILLER                    PIC X(40).
