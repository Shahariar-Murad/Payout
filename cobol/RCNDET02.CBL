000100*****************************************************************
000200* RCNDET02  --  RECONCILIATION DETAIL RECORD LAYOUT (E-MAIL KEY)
000300*
000400*   SAME SHAPE AS RCNDET01 EXCEPT THE KEY FIELD IS THE 40-BYTE
000500*   NORMALIZED PAYMENT-METHOD E-MAIL ADDRESS RATHER THAN THE
000600*   20-BYTE TRANSACTION ID.  USED ONLY BY PAYRISEM.
000700*
000800*   MAINTENANCE
000900*   -----------
001000*   09/09/13  KDT  ORIGINAL LAYOUT - RISE E-MAIL MATCHER ADDED.   KDT09091
001100*   04/22/10  RBH  SPLIT 12 BYTES OF FILLER OUT TO CARRY THE      RBH04221
001200*                  PLAN-CATEGORY/AUTOMATION DECORATOR FIELDS -
001300*                  THESE DO NOT AFFECT MATCHING, REQ PR-1340.
001400*****************************************************************
001500 01  RCN-DETAIL-EMAIL-RECORD.
001600     05  DEM-EMAIL-KEY                  PIC X(40).
001700     05  DEM-BACKEND-TS                 PIC 9(14).
001800     05  DEM-WALLET-TS                  PIC 9(14).
001900     05  DEM-AMOUNT-BACKEND              PIC S9(11)V99
002000             SIGN LEADING SEPARATE CHARACTER.
002100     05  DEM-AMOUNT-WALLET               PIC S9(11)V99
002200             SIGN LEADING SEPARATE CHARACTER.
002300     05  DEM-AMOUNT-DIFF                 PIC S9(11)V99
002400             SIGN LEADING SEPARATE CHARACTER.
002500     05  DEM-DELAY-MIN                   PIC S9(7)
002600             SIGN LEADING SEPARATE CHARACTER.
002700     05  DEM-STATUS-CD                   PIC X(8).
002800         88  DEM-STATUS-MATCHED              VALUE 'MATCHED '.
002900         88  DEM-STATUS-LATESYNC             VALUE 'LATESYNC'.
003000         88  DEM-STATUS-MISSING              VALUE 'MISSING '.
003100     05  DEM-BUCKET-TS                   PIC 9(14).
003200     05  DEM-PLAN-CATEGORY               PIC X(08).
003300     05  DEM-AUTOMATION-SW                PIC X(01).
003400         88  DEM-IS-AUTOMATION                VALUE 'Y'.
003500         88  DEM-IS-NOT-AUTOMATION            VALUE 'N'.
003600     05  FILLER                          PIC X(03).
003700 01  RCN-DETAIL-EMAIL-BKT-BREAKOUT REDEFINES RCN-DETAIL-EMAIL-RECORD.
003800     05  FILLER                          PIC X(126).
003900     05  DEM-BKT-YYYY                    PIC 9(4).
004000     05  DEM-BKT-MM                      PIC 9(2).
004100     05  DEM-BKT-DD                      PIC 9(2).
004200     05  DEM-BKT-HH                      PIC 9(2).
004300     05  FILLER                          PIC X(16).
