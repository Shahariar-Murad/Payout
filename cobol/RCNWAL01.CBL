000100*****************************************************************
000200* RCNWAL01  --  WALLET LEDGER RECORD LAYOUT
000300*
000400*   ONE RECORD PER WALLET-SIDE CASH MOVEMENT.  THE WALLET FEED
000500*   CARRIES A SIGNED AMOUNT BUT THE ABSOLUTE VALUE IS ALWAYS
000600*   WHAT IS USED FOR RECONCILIATION (THE WALLET SIDE MAY POST
000700*   DEBITS AND CREDITS WITH DIFFERENT SIGN CONVENTIONS THAN THE
000800*   BACKEND).  READ ENTIRE BY PAYEXACT AND HELD IN THE
000900*   RCNTBW01 IN-MEMORY TABLE.
001000*
001100*   MAINTENANCE
001200*   -----------
001300*   07/14/09  RBH  ORIGINAL LAYOUT.                               RBH07140
001400*   02/03/99  SHN  Y2K - WAL-CREATED-TS CARRIES FULL 4-DIGIT      SHN02039
001500*                  CENTURY+YEAR.
001510*   09/10/14  KDT  DROPPED THE TRAILING FILLER X(08) - THE       PR2109
001520*                  WALLET LEDGER LAYOUT IS 48 BYTES (20+14+14),
001530*                  NOT 56, AND THE EXTRA EIGHT BYTES HAD NO FIELD
001540*                  BEHIND THEM.  SHRANK THE BREAKOUT REDEFINES'
001550*                  TRAILING FILLER TO MATCH.
001600*****************************************************************
001700 01  RCN-WALLET-RECORD.
001800     05  WAL-TXN-ID                    PIC X(20).
001900     05  WAL-CREATED-TS                PIC 9(14).
002000     05  WAL-AMOUNT                    PIC S9(11)V99
002100             SIGN LEADING SEPARATE CHARACTER.
002300 01  RCN-WALLET-TS-BREAKOUT REDEFINES RCN-WALLET-RECORD.
002400     05  FILLER                        PIC X(20).
002500     05  WAL-TS-YYYY                   PIC 9(4).
002600     05  WAL-TS-MM                     PIC 9(2).
002700     05  WAL-TS-DD                     PIC 9(2).
002800     05  WAL-TS-HH                     PIC 9(2).
002900     05  WAL-TS-MI                     PIC 9(2).
003000     05  WAL-TS-SS                     PIC 9(2).
003100     05  FILLER                        PIC X(14).
