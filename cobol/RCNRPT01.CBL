000100*****************************************************************
000200* RCNRPT01  --  RECONCILIATION SUMMARY REPORT PRINT LINE
000300*
000400*   132-COLUMN COLUMNAR PRINT LINE, ONE LINE PER 3-HOUR BUCKET IN
000500*   THE REPORT WINDOW (EMPTY BUCKETS STILL PRINT, WITH ZERO
000600*   COUNTS/TOTALS).  FOUR REDEFINES OF THE SAME AREA - RUN-
000700*   HEADING LINE, COLUMN-HEADINGS LINE, BUCKET-DETAIL LINE, AND
000800*   GRAND-TOTAL LINE.  CARRIAGE CONTROL IN BYTE 1 PER SHOP
000900*   STANDARD (C01 IS TOP-OF-FORM).  THE LITERAL TITLE/LABEL TEXT
001000*   IS MOVED IN BY RCNSUMRY'S PROCEDURE DIVISION, NOT CARRIED AS
001100*   A VALUE CLAUSE HERE, SINCE ALL FOUR 01-LEVELS SHARE THE SAME
001200*   STORAGE.
001300*
001400*   MAINTENANCE
001500*   -----------
001600*   05/30/12  KDT  ORIGINAL LAYOUT - ONE LINE PER EXCEPTION     KDT05301
001700*                  TRANSACTION (TXN-ID/DELAY/STATUS COLUMNS).
001800*   08/21/14  KDT  REBUILT AS A BUCKET-SUMMARY LINE PER REQ        PR2107
001900*                  PR-2107 - MGMT WANTS COUNTS AND DOLLAR TOTALS
002000*                  BY 3-HOUR BUCKET ON THE PRINTED REPORT, NOT A
002100*                  PER-TRANSACTION EXCEPTION LISTING.  ADDED THE
002200*                  COLUMN-HEADINGS REDEFINES AND WIDENED THE
002300*                  RUN-HEADING AND GRAND-TOTAL LINES TO CARRY THE
002400*                  WINDOW-END TIMESTAMP AND THE SUMMED COUNTS/
002500*                  TOTALS.
002600*   09/03/14  KDT  WIDENED THE EIGHT EDITED MONEY FIELDS (DETAIL   PR2108
002700*                  LINE AND GRAND-TOTAL LINE) FROM Z(9)9.99- TO
002800*                  Z(11)9.99- TO MATCH THE WIDENED S9(13)V99
002900*                  SUMMARY TOTALS, REQ PR-2108.  SHRANK EACH
003000*                  GROUP'S TRAILING FILLER BY 8 BYTES SO THE
003100*                  PRINT LINE STAYS AT 132 COLUMNS.
003200*****************************************************************
003300 01  RCN-REPORT-LINE.
003400     05  RPT-CARRIAGE-CTL              PIC X(01).
003500     05  RPT-BUCKET-RANGE-DSP          PIC X(22).
003600     05  FILLER                        PIC X(02).
003700     05  RPT-MATCHED-CNT-DSP           PIC ZZZ,ZZ9.
003800     05  FILLER                        PIC X(02).
003900     05  RPT-LATESYNC-CNT-DSP          PIC ZZZ,ZZ9.
004000     05  FILLER                        PIC X(02).
004100     05  RPT-MISSING-CNT-DSP           PIC ZZZ,ZZ9.
004200     05  FILLER                        PIC X(02).
004300     05  RPT-AMOUNT-BACKEND-DSP        PIC Z(11)9.99-.
004400     05  FILLER                        PIC X(02).
004500     05  RPT-AMOUNT-WALLET-DSP         PIC Z(11)9.99-.
004600     05  FILLER                        PIC X(02).
004700     05  RPT-AMOUNT-DIFF-DSP           PIC Z(11)9.99-.
004800     05  FILLER                        PIC X(02).
004900     05  RPT-AMOUNT-ABS-DIFF-DSP       PIC Z(11)9.99-.
005000     05  FILLER                        PIC X(10).
005100 01  RCN-REPORT-HEADING REDEFINES RCN-REPORT-LINE.
005200     05  HDG-CARRIAGE-CTL              PIC X(01).
005300     05  HDG-TITLE-TX                  PIC X(45).
005400     05  FILLER                        PIC X(02).
005500     05  HDG-WINDOW-LBL                PIC X(11).
005600     05  FILLER                        PIC X(01).
005700     05  HDG-RUN-START-TX              PIC X(10).
005800     05  HDG-RANGE-SEP-TX              PIC X(03).
005900     05  HDG-RUN-END-TX                PIC X(10).
006000     05  FILLER                        PIC X(49).
006100 01  RCN-REPORT-COL-HDGS REDEFINES RCN-REPORT-LINE.
006200     05  CHD-CARRIAGE-CTL              PIC X(01).
006300     05  CHD-RANGE-LBL                 PIC X(22).
006400     05  FILLER                        PIC X(02).
006500     05  CHD-MATCHED-LBL               PIC X(07).
006600     05  FILLER                        PIC X(02).
006700     05  CHD-LATESYNC-LBL              PIC X(07).
006800     05  FILLER                        PIC X(02).
006900     05  CHD-MISSING-LBL               PIC X(07).
007000     05  FILLER                        PIC X(02).
007100     05  CHD-BACKEND-LBL               PIC X(14).
007200     05  FILLER                        PIC X(02).
007300     05  CHD-WALLET-LBL                PIC X(14).
007400     05  FILLER                        PIC X(02).
007500     05  CHD-DIFF-LBL                  PIC X(14).
007600     05  FILLER                        PIC X(02).
007700     05  CHD-ABS-DIFF-LBL              PIC X(14).
007800     05  FILLER                        PIC X(18).
007900 01  RCN-REPORT-TOTAL-LINE REDEFINES RCN-REPORT-LINE.
008000     05  TOT-CARRIAGE-CTL              PIC X(01).
008100     05  TOT-LABEL-TX                  PIC X(14).
008200     05  FILLER                        PIC X(02).
008300     05  TOT-BUCKET-CNT-DSP            PIC ZZZ,ZZ9.
008400     05  FILLER                        PIC X(02).
008500     05  TOT-MATCHED-CNT-DSP           PIC ZZZ,ZZ9.
008600     05  FILLER                        PIC X(02).
008700     05  TOT-LATESYNC-CNT-DSP          PIC ZZZ,ZZ9.
008800     05  FILLER                        PIC X(02).
008900     05  TOT-MISSING-CNT-DSP           PIC ZZZ,ZZ9.
009000     05  FILLER                        PIC X(02).
009100     05  TOT-AMOUNT-BACKEND-DSP        PIC Z(11)9.99-.
009200     05  FILLER                        PIC X(02).
009300     05  TOT-AMOUNT-WALLET-DSP         PIC Z(11)9.99-.
009400     05  FILLER                        PIC X(02).
009500     05  TOT-AMOUNT-DIFF-DSP           PIC Z(11)9.99-.
009600     05  FILLER                        PIC X(02).
009700     05  TOT-AMOUNT-ABS-DIFF-DSP       PIC Z(11)9.99-.
009800     05  FILLER                        PIC X(09).
