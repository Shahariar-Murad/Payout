000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCNNORM1.
000300 AUTHOR.        R B HALVORSEN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  07/14/2009.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   RCNNORM1  -  NORMALIZE-TXN-ID                               *
001100*                                                                *
001200*   TRIMS LEADING BLANKS OFF A 20-BYTE TRANSACTION ID AND        *
001300*   UPPER-CASES WHAT REMAINS, LEFT-JUSTIFIED AND SPACE-PADDED    *
001400*   BACK OUT TO 20 BYTES.  CALLED BY ALL THREE DRIVERS BEFORE    *
001500*   ANY TXN-ID COMPARISON OR SUBSTRING TEST IS MADE - NEVER      *
001600*   COMPARE A RAW FEED ID, THE BACKEND AND WALLET FEEDS DO NOT   *
001700*   AGREE ON LEADING-BLANK OR CASE CONVENTION.                   *
001800*                                                                *
001900*   CHANGE LOG                                                   *
002000*   ----------                                                   *
002100*   07/14/09  RBH  ORIGINAL ROUTINE, REQ PR-1201.                 PR1201  
002200*   09/02/09  RBH  WALLET FEED STARTED SENDING LOWER-CASE IDS -   RBH09020
002300*                  ADDED THE UPPER-CASE STEP, WAS TRIM-ONLY.      *
002400*   02/03/99  SHN  Y2K REVIEW - NO DATE CONTENT IN THIS ROUTINE,  SHN02039
002500*                  NO CHANGE REQUIRED, SIGNED OFF.                *
002600*   11/02/11  KDT  CALLED FROM PAYRISES FOR THE SUBSTRING TEST    KDT11021
002700*                  AS WELL AS THE EXACT MATCHER - CONFIRMED THE   *
002800*                  ROUTINE TRIMS/UPPERS CORRECTLY FOR BOTH USES.  *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  WS-SCAN-SUB                        PIC 9(2) COMP.
003700 01  WS-FIRST-NONBLANK-SUB               PIC 9(2) COMP.
003800 01  WS-RESULT-LEN                       PIC 9(2) COMP.
003900 01  WS-WORK-FIELD                       PIC X(20).
004000 01  WS-WORK-REDEF REDEFINES WS-WORK-FIELD.
004100     05  WS-WORK-CHAR                    PIC X(1) OCCURS 20 TIMES.
004200 LINKAGE SECTION.
004300 01  LK-TXN-ID                           PIC X(20).
004400 PROCEDURE DIVISION USING LK-TXN-ID.
004500 0000-NORMALIZE-CONTROL.
004600     MOVE LK-TXN-ID TO WS-WORK-FIELD
004700     INSPECT WS-WORK-FIELD CONVERTING
004800         'abcdefghijklmnopqrstuvwxyz' TO
004900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005000     MOVE 1 TO WS-FIRST-NONBLANK-SUB
005100     MOVE 0 TO WS-SCAN-SUB
005200     PERFORM 1000-FIND-FIRST-NONBLANK
005300         VARYING WS-SCAN-SUB FROM 1 BY 1
005400         UNTIL WS-SCAN-SUB > 20
005500            OR WS-WORK-CHAR (WS-SCAN-SUB) NOT = SPACE
005600     IF WS-SCAN-SUB > 20
005700         MOVE SPACES TO LK-TXN-ID
005800     ELSE
005900         MOVE WS-SCAN-SUB TO WS-FIRST-NONBLANK-SUB
006000         COMPUTE WS-RESULT-LEN = 21 - WS-FIRST-NONBLANK-SUB
006100         MOVE SPACES TO LK-TXN-ID
006200         STRING WS-WORK-FIELD (WS-FIRST-NONBLANK-SUB : WS-RESULT-LEN)
006300             DELIMITED BY SIZE
006400             INTO LK-TXN-ID
006500     END-IF
006600     GOBACK.
006700 1000-FIND-FIRST-NONBLANK.
006800     CONTINUE.
