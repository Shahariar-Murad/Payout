000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCNNORM2.
000300 AUTHOR.        K D TRAN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  09/09/2013.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   RCNNORM2  -  NORMALIZE-EMAIL                                *
001100*                                                                *
001200*   TRIMS LEADING BLANKS OFF A 40-BYTE E-MAIL ADDRESS AND        *
001300*   LOWER-CASES WHAT REMAINS, LEFT-JUSTIFIED AND SPACE-PADDED    *
001400*   BACK OUT TO 40 BYTES.  CALLED AGAINST BOTH THE BACKEND        *
001500*   PM-EMAIL FIELD AND THE E-MAIL ADDRESS RCNEMAIL PULLS OUT OF  *
001600*   A RISE DESCRIPTION LINE, SO THE TWO SIDES OF THE E-MAIL      *
001700*   MATCHER ALWAYS COMPARE ON THE SAME CASE CONVENTION.          *
001800*                                                                *
001900*   CHANGE LOG                                                   *
002000*   ----------                                                   *
002100*   09/09/13  KDT  ORIGINAL ROUTINE - RISE E-MAIL MATCHER ADDED.  KDT09091
002200*****************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 DATA DIVISION.
002800 WORKING-STORAGE SECTION.
002900 01  WS-SCAN-SUB                        PIC 9(2) COMP.
003000 01  WS-FIRST-NONBLANK-SUB               PIC 9(2) COMP.
003100 01  WS-RESULT-LEN                       PIC 9(2) COMP.
003200 01  WS-WORK-FIELD                       PIC X(40).
003300 01  WS-WORK-REDEF REDEFINES WS-WORK-FIELD.
003400     05  WS-WORK-CHAR                    PIC X(1) OCCURS 40 TIMES.
003500 LINKAGE SECTION.
003600 01  LK-EMAIL-ADDR                       PIC X(40).
003700 PROCEDURE DIVISION USING LK-EMAIL-ADDR.
003800 0000-NORMALIZE-CONTROL.
003900     MOVE LK-EMAIL-ADDR TO WS-WORK-FIELD
004000     INSPECT WS-WORK-FIELD CONVERTING
004100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
004200         'abcdefghijklmnopqrstuvwxyz'
004300     MOVE 0 TO WS-SCAN-SUB
004400     PERFORM 1000-FIND-FIRST-NONBLANK
004500         VARYING WS-SCAN-SUB FROM 1 BY 1
004600         UNTIL WS-SCAN-SUB > 40
004700            OR WS-WORK-CHAR (WS-SCAN-SUB) NOT = SPACE
004800     IF WS-SCAN-SUB > 40
004900         MOVE SPACES TO LK-EMAIL-ADDR
005000     ELSE
005100         MOVE WS-SCAN-SUB TO WS-FIRST-NONBLANK-SUB
005200         COMPUTE WS-RESULT-LEN = 41 - WS-FIRST-NONBLANK-SUB
005300         MOVE SPACES TO LK-EMAIL-ADDR
005400         STRING WS-WORK-FIELD (WS-FIRST-NONBLANK-SUB : WS-RESULT-LEN)
005500             DELIMITED BY SIZE
005600             INTO LK-EMAIL-ADDR
005700     END-IF
005800     GOBACK.
005900 1000-FIND-FIRST-NONBLANK.
006000     CONTINUE.
