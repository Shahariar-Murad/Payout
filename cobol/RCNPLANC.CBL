000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCNPLANC.
000300 AUTHOR.        R B HALVORSEN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  07/14/2009.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   RCNPLANC  -  SET-PLAN-CATEGORY                              *
001100*                                                                *
001200*   LOWER-CASES A COPY OF THE 30-BYTE PLAN NAME AND TESTS IT     *
001300*   FOR THE SUBSTRING 'FUTURES'.  CATEGORY IS 'FUTURES ' WHEN    *
001400*   FOUND, OTHERWISE 'CFD     '.  DECORATIVE ONLY - DOES NOT     *
001500*   AFFECT MATCHING, PER THE BUSINESS RULES.                     *
001600*                                                                *
001700*   CHANGE LOG                                                   *
001800*   ----------                                                   *
001900*   07/14/09  RBH  ORIGINAL ROUTINE, REQ PR-1201.                 PR1201  
002000*   04/22/10  RBH  CATEGORY OUTPUT WIDENED TO 8 BYTES SO 'FUTURES'RBH04221
002100*                  FITS WITHOUT TRUNCATION - WAS 6 BYTES.         *
002200*****************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 DATA DIVISION.
002800 WORKING-STORAGE SECTION.
002900 01  WS-PLAN-NAME-LC                    PIC X(30).
003000 01  WS-PLAN-NAME-REDEF REDEFINES WS-PLAN-NAME-LC.
003100     05  WS-PLAN-NAME-CHAR               PIC X(1) OCCURS 30 TIMES.
003200 01  WS-FUTURES-TALLY                    PIC 9(3) COMP VALUE 0.
003300 LINKAGE SECTION.
003400 01  LK-PLAN-NAME                        PIC X(30).
003500 01  LK-PLAN-CATEGORY                    PIC X(08).
003600 PROCEDURE DIVISION USING LK-PLAN-NAME LK-PLAN-CATEGORY.
003700 0000-PLAN-CATEGORY-CONTROL.
003800     MOVE LK-PLAN-NAME TO WS-PLAN-NAME-LC
003900     INSPECT WS-PLAN-NAME-LC CONVERTING
004000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
004100         'abcdefghijklmnopqrstuvwxyz'
004200     MOVE 0 TO WS-FUTURES-TALLY
004300     INSPECT WS-PLAN-NAME-LC TALLYING
004400         WS-FUTURES-TALLY FOR ALL 'futures'
004500     IF WS-FUTURES-TALLY > 0
004600         MOVE 'FUTURES ' TO LK-PLAN-CATEGORY
004700     ELSE
004800         MOVE 'CFD     ' TO LK-PLAN-CATEGORY
004900     END-IF
005000     GOBACK.
