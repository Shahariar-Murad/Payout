000100*****************************************************************
000200* RCNTBK01  --  3-HOUR BUCKET ACCUMULATOR TABLE (WORKING-STORAGE)
000300*
000400*   ONE ENTRY PER DISTINCT 3-HOUR BUCKET ENCOUNTERED IN THE RUN.
000500*   BTB-BUCKET-TS IS ASSIGNED BY RCNBUCKT AND THE ENTRY IS
000600*   LOCATED WITH SEARCH (LINEAR) SINCE THE NUMBER OF BUCKETS IN
000700*   ANY ONE RUN IS SMALL (AT MOST 8 PER DAY OVER A FEW DAYS).
000800*   ACCUMULATED AT RCNSUMRY AND WRITTEN TO RCNSUM01 AT END-OF-RUN.
000900*
001000*   THIS LAYOUT IS PASSED BY REFERENCE INTO RCNSUMRY'S
001100*   LK-BUCKET-TABLE-AREA - KEEP THE TWO BYTE-FOR-BYTE IDENTICAL
001200*   WHEN CHANGING EITHER ONE.
001300*
001400*   MAINTENANCE
001500*   -----------
001600*   05/30/12  KDT  ORIGINAL TABLE.                                KDT05301
001700*   08/21/14  KDT  ADDED BTB-TOTAL-ABS-DIFF-AMT, REQ PR-2107 -    PR2107
001800*                  SUMMARY NOW CARRIES THE SUM OF THE ABSOLUTE
001900*                  VALUE OF EACH MATCHED RECORD'S DIFF, NOT JUST
002000*                  THE NET DIFF.
002100*   09/03/14  KDT  WIDENED THE THREE COUNTS TO 9(9) COMP (NO      PR2108
002200*                  STORAGE-SIZE CHANGE - BOTH 9(7) AND 9(9)
002300*                  BINARY ITEMS TAKE A FULLWORD) AND THE FOUR
002400*                  TOTAL-AMOUNT FIELDS TO S9(13)V99, REQ PR-2108
002500*                  - MATCHES THE WIDENED RCNSUM01/RCNSUMRY FIELDS
002600*                  SO A HIGH-VOLUME BUCKET CANNOT OVERFLOW THE
002700*                  ACCUMULATOR BEFORE IT EVER REACHES THE SUMMARY
002800*                  RECORD.  KEPT THE TWO TABLES BYTE-FOR-BYTE
002900*                  IDENTICAL.
003000*****************************************************************
003100 01  RCN-BUCKET-TABLE-AREA.
003200     05  BTB-ENTRY-CNT                 PIC 9(4) COMP.
003300     05  BTB-ENTRY                     OCCURS 1 TO 400 TIMES
003400                                        DEPENDING ON BTB-ENTRY-CNT
003500                                        INDEXED BY BTB-IDX.
003600         10  BTB-BUCKET-TS               PIC 9(14).
003700         10  BTB-MATCHED-CNT             PIC 9(9) COMP.
003800         10  BTB-LATESYNC-CNT            PIC 9(9) COMP.
003900         10  BTB-MISSING-CNT             PIC 9(9) COMP.
004000         10  BTB-TOTAL-BACKEND-AMT       PIC S9(13)V99
004100                 SIGN LEADING SEPARATE CHARACTER.
004200         10  BTB-TOTAL-WALLET-AMT        PIC S9(13)V99
004300                 SIGN LEADING SEPARATE CHARACTER.
004400         10  BTB-TOTAL-DIFF-AMT          PIC S9(13)V99
004500                 SIGN LEADING SEPARATE CHARACTER.
004600         10  BTB-TOTAL-ABS-DIFF-AMT      PIC S9(13)V99
004700                 SIGN LEADING SEPARATE CHARACTER.
004800         10  FILLER                      PIC X(09).
