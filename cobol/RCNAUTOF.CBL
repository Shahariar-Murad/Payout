000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCNAUTOF.
000300 AUTHOR.        R B HALVORSEN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  04/22/2010.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   RCNAUTOF  -  SET-AUTOMATION-FLAG                            *
001100*                                                                *
001200*   LOWER-CASES A COPY OF THE 30-BYTE INTERNAL-STATUS TEXT AND   *
001300*   TESTS IT FOR THE SUBSTRING 'AUTOMATION'.  RETURNS 'Y' WHEN    *
001400*   FOUND, 'N' OTHERWISE.  DECORATIVE ONLY - DOES NOT AFFECT      *
001500*   MATCHING, PER THE BUSINESS RULES.                             *
001600*                                                                *
001700*   CHANGE LOG                                                   *
001800*   ----------                                                   *
001900*   04/22/10  RBH  ORIGINAL ROUTINE, REQ PR-1340.                 PR1340  
002000*****************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 DATA DIVISION.
002600 WORKING-STORAGE SECTION.
002700 01  WS-STATUS-TX-LC                    PIC X(30).
002800 01  WS-AUTOMATION-TALLY                 PIC 9(3) COMP VALUE 0.
002900 LINKAGE SECTION.
003000 01  LK-INTERNAL-STATUS                  PIC X(30).
003100 01  LK-AUTOMATION-SW                    PIC X(01).
003200     88  LK-IS-AUTOMATION                    VALUE 'Y'.
003300     88  LK-IS-NOT-AUTOMATION                VALUE 'N'.
003400 PROCEDURE DIVISION USING LK-INTERNAL-STATUS LK-AUTOMATION-SW.
003500 0000-AUTOMATION-FLAG-CONTROL.
003600     MOVE LK-INTERNAL-STATUS TO WS-STATUS-TX-LC
003700     INSPECT WS-STATUS-TX-LC CONVERTING
003800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
003900         'abcdefghijklmnopqrstuvwxyz'
004000     MOVE 0 TO WS-AUTOMATION-TALLY
004100     INSPECT WS-STATUS-TX-LC TALLYING
004200         WS-AUTOMATION-TALLY FOR ALL 'automation'
004300     IF WS-AUTOMATION-TALLY > 0
004400         SET LK-IS-AUTOMATION TO TRUE
004500     ELSE
004600         SET LK-IS-NOT-AUTOMATION TO TRUE
004700     END-IF
004800     GOBACK.
