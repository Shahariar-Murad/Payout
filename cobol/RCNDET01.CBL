000100*****************************************************************
000200* RCNDET01  --  RECONCILIATION DETAIL RECORD LAYOUT (ID-KEYED)
000300*
000400*   ONE RECORD PER BACKEND PAYOUT IN THE REPORT WINDOW, WRITTEN
000500*   TO MATCHED/LATESYNC/MISSING ACCORDING TO RCN-DET-STATUS-CD.
000600*   USED BY PAYEXACT (EXACT TXN-ID MATCH) AND PAYRISES (RISE
000700*   SUBSTRING MATCH) - BOTH KEY ON THE 20-BYTE TRANSACTION ID.
000800*   SEE RCNDET02 FOR THE E-MAIL-KEYED VARIANT USED BY PAYRISEM.
000900*
001000*   MAINTENANCE
001100*   -----------
001200*   07/21/09  RBH  ORIGINAL LAYOUT.                               RBH07210
001300*   05/30/12  KDT  ADDED BUCKET-TS FOR THE 3-HOUR SUMMARY TIE.    KDT05301
001400*   04/22/10  RBH  SPLIT 12 BYTES OF FILLER OUT TO CARRY THE      RBH04221
001500*                  PLAN-CATEGORY/AUTOMATION DECORATOR FIELDS -
001600*                  THESE DO NOT AFFECT MATCHING, REQ PR-1340.
001700*****************************************************************
001800 01  RCN-DETAIL-RECORD.
001900     05  DET-TXN-ID                    PIC X(20).
002000     05  DET-BACKEND-TS                PIC 9(14).
002100     05  DET-WALLET-TS                 PIC 9(14).
002200     05  DET-AMOUNT-BACKEND             PIC S9(11)V99
002300             SIGN LEADING SEPARATE CHARACTER.
002400     05  DET-AMOUNT-WALLET              PIC S9(11)V99
002500             SIGN LEADING SEPARATE CHARACTER.
002600     05  DET-AMOUNT-DIFF                PIC S9(11)V99
002700             SIGN LEADING SEPARATE CHARACTER.
002800     05  DET-DELAY-MIN                  PIC S9(7)
002900             SIGN LEADING SEPARATE CHARACTER.
003000     05  DET-STATUS-CD                  PIC X(8).
003100         88  DET-STATUS-MATCHED             VALUE 'MATCHED '.
003200         88  DET-STATUS-LATESYNC            VALUE 'LATESYNC'.
003300         88  DET-STATUS-MISSING             VALUE 'MISSING '.
003400     05  DET-BUCKET-TS                  PIC 9(14).
003500     05  DET-PLAN-CATEGORY              PIC X(08).
003600     05  DET-AUTOMATION-SW               PIC X(01).
003700         88  DET-IS-AUTOMATION               VALUE 'Y'.
003800         88  DET-IS-NOT-AUTOMATION           VALUE 'N'.
003900     05  FILLER                         PIC X(03).
004000 01  RCN-DETAIL-BUCKET-BREAKOUT REDEFINES RCN-DETAIL-RECORD.
004100     05  FILLER                         PIC X(106).
004200     05  DET-BKT-YYYY                   PIC 9(4).
004300     05  DET-BKT-MM                     PIC 9(2).
004400     05  DET-BKT-DD                      PIC 9(2).
004500     05  DET-BKT-HH                      PIC 9(2).
004600     05  FILLER                         PIC X(16).
