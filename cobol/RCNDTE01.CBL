000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCNDTE01.
000300 AUTHOR.        R B HALVORSEN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  07/14/2009.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   RCNDTE01  -  CONVERT-TS-TO-EPOCH-MIN                        *
001100*                                                                *
001200*   TURNS A 14-DIGIT LOCAL TIMESTAMP (CCYYMMDDHHMISS) INTO A     *
001300*   SIGNED WHOLE-MINUTE COUNT SINCE 1900-01-01 00:00 SO THE      *
001400*   THREE RECONCILIATION DRIVERS CAN SUBTRACT TWO TIMESTAMPS     *
001500*   WITH ORDINARY FIXED-POINT ARITHMETIC TO GET A DELAY IN       *
001600*   MINUTES.  NO INTRINSIC FUNCTION IS USED - THIS SHOP'S        *
001700*   COMPILER LEVEL DOES NOT SUPPORT THEM.  THE ALGORITHM IS A    *
001800*   STRAIGHT GREGORIAN DAY COUNT (4-YEAR LEAP BLOCKS, NO 100/400 *
001900*   YEAR RULE NEEDED SINCE THE BATCH WINDOW NEVER SPANS A        *
002000*   CENTURY BOUNDARY) PLUS THE CUMULATIVE-DAYS-BEFORE-MONTH      *
002100*   TABLE CARRIED IN RCNDTW01.                                   *
002200*                                                                *
002300*   CHANGE LOG                                                   *
002400*   ----------                                                   *
002500*   07/14/09  RBH  ORIGINAL ROUTINE, REQ PR-1201.                 PR1201  
002600*   11/30/09  RBH  CORRECTED LEAP-YEAR TEST - WAS TREATING YEAR   RBH11300
002700*                  2000 AS NOT A MULTIPLE OF 4 DUE TO A COPY-     *
002800*                  PASTE FROM THE OLD COBOL-68 DATE ROUTINE.      *
002900*   07/02/10  RBH  TOLERANCE WINDOW CHECKS NEEDED MINUTE          RBH07021
003000*                  GRANULARITY INSTEAD OF DAY - ADDED HH/MI/SS    *
003100*                  TERMS TO DTW-TOTAL-MINUTES.                    *
003200*   02/03/99  SHN  Y2K REMEDIATION - INPUT TIMESTAMP WIDENED TO   SHN02039
003300*                  CARRY FULL 4-DIGIT CENTURY+YEAR, NO 2-DIGIT    *
003400*                  YEAR WINDOWING LOGIC ANYWHERE IN THIS ROUTINE. *
003500*   05/30/12  KDT  CALLED FROM THE NEW RISE RECONCILIATION        KDT05301
003600*                  DRIVERS AS WELL AS THE ORIGINAL BACKEND/       *
003700*                  WALLET DRIVER - NO CHANGE REQUIRED, ROUTINE    *
003800*                  WAS ALREADY GENERAL PURPOSE.                   *
003900*   06/19/14  KDT  VERIFIED AGAINST RISE'S WIDENED STATEMENT      KDT06191
004000*                  FORMAT - NO CHANGE, TIMESTAMP FIELD UNCHANGED. *
004100*   11/02/11  KDT  ADDED DTW-TOTAL-DAYS AS A SEPARATE LINKAGE-    KDT11021
004200*                  VISIBLE FIELD SO RCNBUCKT CAN REUSE THE DAY    *
004300*                  COUNT WITHOUT RECOMPUTING IT, REQ PR-1877.     *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100     COPY RCNDTW01.
005200 01  WS-MONTH-IDX                      PIC 9(2) COMP.
005300 LINKAGE SECTION.
005400 01  LK-TIMESTAMP-14                    PIC 9(14).
005500 01  LK-TIMESTAMP-BREAKOUT REDEFINES LK-TIMESTAMP-14.
005600     05  LK-TS-YYYY                     PIC 9(4).
005700     05  LK-TS-MM                       PIC 9(2).
005800     05  LK-TS-DD                       PIC 9(2).
005900     05  LK-TS-HH                       PIC 9(2).
006000     05  LK-TS-MI                       PIC 9(2).
006100     05  LK-TS-SS                       PIC 9(2).
006200 01  LK-EPOCH-MINUTES                   PIC S9(11) COMP.
006300 PROCEDURE DIVISION USING LK-TIMESTAMP-14 LK-EPOCH-MINUTES.
006400 0000-CONVERT-CONTROL.
006500     PERFORM 1000-SPLIT-LEAP-YEAR-BLOCK
006600     PERFORM 1100-TEST-LEAP-YEAR
006700     PERFORM 1200-SUM-DAYS-IN-PRIOR-YEARS
006800     PERFORM 1300-SUM-DAYS-IN-PRIOR-MONTHS
006900     COMPUTE DTW-TOTAL-DAYS =
007000         DTW-DAYS-IN-PRIOR-YEARS + DTW-DAYS-IN-PRIOR-MONTHS
007100         + LK-TS-DD - 1
007200     COMPUTE DTW-TOTAL-MINUTES =
007300         (DTW-TOTAL-DAYS * 1440)
007400         + (LK-TS-HH * 60) + LK-TS-MI
007500     MOVE DTW-TOTAL-MINUTES TO LK-EPOCH-MINUTES
007600     GOBACK.
007700 1000-SPLIT-LEAP-YEAR-BLOCK.
007800     COMPUTE DTW-YEARS-SINCE-1900 = LK-TS-YYYY - 1900
007900     DIVIDE DTW-YEARS-SINCE-1900 BY 4
008000         GIVING DTW-WHOLE-4-YR-BLOCKS
008100         REMAINDER DTW-YEARS-INTO-4-YR-BLOCK.
008200 1100-TEST-LEAP-YEAR.
008300     DIVIDE LK-TS-YYYY BY 4 GIVING DTW-R1 REMAINDER DTW-R2
008400     IF DTW-R2 NOT = 0
008500         SET DTW-IS-NOT-LEAP-YEAR TO TRUE
008600     ELSE
008700         DIVIDE LK-TS-YYYY BY 100 GIVING DTW-R1 REMAINDER DTW-R3
008800         IF DTW-R3 NOT = 0
008900             SET DTW-IS-LEAP-YEAR TO TRUE
009000         ELSE
009100             DIVIDE LK-TS-YYYY BY 400 GIVING DTW-R1
009200                 REMAINDER DTW-R3
009300             IF DTW-R3 = 0
009400                 SET DTW-IS-LEAP-YEAR TO TRUE
009500             ELSE
009600                 SET DTW-IS-NOT-LEAP-YEAR TO TRUE
009700             END-IF
009800         END-IF
009900     END-IF.
010000 1200-SUM-DAYS-IN-PRIOR-YEARS.
010100     COMPUTE DTW-DAYS-IN-PRIOR-YEARS =
010200         (DTW-WHOLE-4-YR-BLOCKS * 1461)
010300         + (DTW-YEARS-INTO-4-YR-BLOCK * 365).
010400 1300-SUM-DAYS-IN-PRIOR-MONTHS.
010500     MOVE LK-TS-MM TO WS-MONTH-IDX
010600     MOVE DTW-CUM-DAYS-TBL (WS-MONTH-IDX)
010700         TO DTW-DAYS-IN-PRIOR-MONTHS
010800     IF LK-TS-MM > 2 AND DTW-IS-LEAP-YEAR
010900         ADD 1 TO DTW-DAYS-IN-PRIOR-MONTHS
011000     END-IF.
