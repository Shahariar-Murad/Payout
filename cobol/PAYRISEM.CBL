000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYRISEM.
000300 AUTHOR.        K D TRAN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  09/09/2013.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   PAYRISEM  -  PAYOUT-RISE-EMAIL-RECONCILE                    *
001100*                                                                *
001200*   SAME FLOW AS PAYRISES EXCEPT THE MATCH KEY IS THE RISE       *
001300*   PROCESSOR'S E-MAIL ADDRESS RATHER THAN A DESCRIPTION         *
001400*   SUBSTRING.  THE RISE STATEMENT IS READ ENTIRE AND HELD IN    *
001500*   RCNTBR01, PRE-FILTERED TO THE SAME WIDENED +/- 6 HOUR        *
001600*   WINDOW; ONLY ROWS FROM WHICH RCNEMAIL CAN EXTRACT AN E-MAIL  *
001700*   ADDRESS ARE KEPT - A ROW WITH NO EXTRACTABLE E-MAIL CAN      *
001800*   NEVER MATCH ANYTHING.  BACKEND'S PM-EMAIL-ADDR IS NORMALIZED *
001900*   BY RCNNORM2 BEFORE COMPARISON.  WHEN SEVERAL RISE ROWS       *
002000*   SHARE THE SAME E-MAIL, THE ROW CLOSEST IN TIME TO THE        *
002100*   BACKEND TIMESTAMP WINS.                                      *
002200*                                                                *
002300*   CHANGE LOG                                                   *
002400*   ----------                                                   *
002500*   09/09/13  KDT  ORIGINAL PROGRAM - RISE E-MAIL MATCHER ADDED,  KDT09091
002600*                  REQ PR-2010.  RUNS AFTER PAYRISES PICKS UP    *
002700*                  WHAT THE SUBSTRING MATCH LEFT AS MISSING.     *
002800*   06/19/14  KDT  RISE DESCRIPTION WIDENED TO 80 BYTES, THEIR    KDT06191
002900*                  STATEMENT FORMAT CHANGED, REQ PR-2041.         *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 FILE-CONTROL.
003600     SELECT RCNPARM-FILE   ASSIGN TO "RCNPARM"
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT BACKEND-FILE   ASSIGN TO "BACKEND"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT RISE-FILE      ASSIGN TO "RISE"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT MATCHED-FILE   ASSIGN TO "MATCHED"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT LATESYNC-FILE  ASSIGN TO "LATESYNC"
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT MISSING-FILE   ASSIGN TO "MISSING"
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  RCNPARM-FILE.
005100     COPY RCNCTL01.
005200 FD  BACKEND-FILE.
005300     COPY RCNBKE01.
005400 FD  RISE-FILE.
005500     COPY RCNRIS01.
005600 FD  MATCHED-FILE.
005700 01  MATCHED-FILE-RECORD                PIC X(152).
005800 FD  LATESYNC-FILE.
005900 01  LATESYNC-FILE-RECORD               PIC X(152).
006000 FD  MISSING-FILE.
006100 01  MISSING-FILE-RECORD                PIC X(152).
006200 WORKING-STORAGE SECTION.
006300     COPY RCNTBR01.
006400     COPY RCNTBK01.
006500     COPY RCNDET02.
006600 01  WS-EOF-SWITCHES.
006700     05  WS-RISE-EOF-SW                  PIC X(01) VALUE 'N'.
006800         88  WS-RISE-AT-EOF                   VALUE 'Y'.
006900     05  WS-BACKEND-EOF-SW               PIC X(01) VALUE 'N'.
007000         88  WS-BACKEND-AT-EOF                VALUE 'Y'.
007100     05  FILLER                          PIC X(02).
007200 01  WS-RISE-EMAIL-FOUND-SW              PIC X(01).
007300     88  WS-RISE-EMAIL-WAS-FOUND             VALUE 'Y'.
007400     88  WS-RISE-EMAIL-NOT-FOUND             VALUE 'N'.
007500 01  WS-RISE-EXTRACTED-EMAIL             PIC X(40).
007600 01  WS-BEST-MATCH-AREA.
007700     05  WS-BEST-FOUND-SW                 PIC X(01).
007800         88  WS-BEST-WAS-FOUND                VALUE 'Y'.
007900         88  WS-BEST-NOT-FOUND                VALUE 'N'.
008000     05  WS-BEST-IDX                      PIC 9(7) COMP.
008100     05  WS-BEST-DIFF-ABS                 PIC S9(11) COMP.
008200     05  FILLER                           PIC X(02).
008300 01  WS-EPOCH-WORK-AREA.
008400     05  WS-START-EPOCH-MIN               PIC S9(11) COMP.
008500     05  WS-END-EPOCH-MIN                 PIC S9(11) COMP.
008600     05  WS-WIDE-START-EPOCH-MIN          PIC S9(11) COMP.
008700     05  WS-WIDE-END-EPOCH-MIN            PIC S9(11) COMP.
008800     05  WS-RISE-EPOCH-MIN                PIC S9(11) COMP.
008900     05  WS-BACKEND-EPOCH-MIN             PIC S9(11) COMP.
009000     05  WS-CAND-EPOCH-MIN                PIC S9(11) COMP.
009100     05  WS-CAND-DIFF                     PIC S9(11) COMP.
009200     05  WS-CAND-DIFF-ABS                 PIC S9(11) COMP.
009300     05  WS-WALLET-EPOCH-MIN              PIC S9(11) COMP.
009400     05  WS-DELAY-MIN                     PIC S9(11) COMP.
009500     05  WS-DELAY-MIN-ABS                 PIC S9(11) COMP.
009600     05  FILLER                           PIC X(02).
009700 01  WS-SUMRY-ACCUMULATE-FN              PIC X(01) VALUE 'A'.
009800 01  WS-SUMRY-WRITE-FN                   PIC X(01) VALUE 'W'.
009900 PROCEDURE DIVISION.
010000 0000-MAIN-CONTROL.
010100     PERFORM 0100-INITIALIZATION
010200     PERFORM 1010-READ-RISE-RECORD
010300     PERFORM 1000-LOAD-RISE-TABLE UNTIL WS-RISE-AT-EOF
010400     PERFORM 2010-READ-BACKEND-RECORD
010500     PERFORM 2000-PROCESS-BACKEND-RECORD UNTIL WS-BACKEND-AT-EOF
010600     PERFORM 3000-FINALIZE-AND-REPORT
010700     STOP RUN.
010800 0100-INITIALIZATION.
010900     OPEN INPUT RCNPARM-FILE
011000     READ RCNPARM-FILE
011100     CLOSE RCNPARM-FILE
011200     CALL 'RCNDTE01' USING RCN-RPT-START-TS WS-START-EPOCH-MIN
011300     CALL 'RCNDTE01' USING RCN-RPT-END-TS WS-END-EPOCH-MIN
011400     COMPUTE WS-WIDE-START-EPOCH-MIN = WS-START-EPOCH-MIN - 360
011500     COMPUTE WS-WIDE-END-EPOCH-MIN = WS-END-EPOCH-MIN + 360
011600     MOVE 0 TO RTB-ENTRY-CNT
011700     MOVE 0 TO BTB-ENTRY-CNT
011800     OPEN INPUT RISE-FILE
011900     OPEN INPUT BACKEND-FILE
012000     OPEN OUTPUT MATCHED-FILE
012100     OPEN OUTPUT LATESYNC-FILE
012200     OPEN OUTPUT MISSING-FILE.
012300*----------------------------------------------------------------
012400* RISE CANDIDATE TABLE LOAD - WIDENED WINDOW, E-MAIL EXTRACT
012500*----------------------------------------------------------------
012600 1000-LOAD-RISE-TABLE.
012700     CALL 'RCNDTE01' USING RIS-RISE-TS WS-RISE-EPOCH-MIN
012800     IF WS-RISE-EPOCH-MIN >= WS-WIDE-START-EPOCH-MIN
012900        AND WS-RISE-EPOCH-MIN < WS-WIDE-END-EPOCH-MIN
013000         PERFORM 1100-TRY-ADD-RISE-ENTRY
013100     END-IF
013200     PERFORM 1010-READ-RISE-RECORD.
013300 1010-READ-RISE-RECORD.
013400     READ RISE-FILE
013500         AT END
013600             SET WS-RISE-AT-EOF TO TRUE
013700         NOT AT END
013800             CONTINUE
013900     END-READ.
014000 1100-TRY-ADD-RISE-ENTRY.
014100     CALL 'RCNEMAIL' USING RIS-DESCRIPTION
014200         WS-RISE-EXTRACTED-EMAIL WS-RISE-EMAIL-FOUND-SW
014300     IF WS-RISE-EMAIL-WAS-FOUND
014400         PERFORM 1110-ADD-RISE-ENTRY
014500     END-IF.
014600 1110-ADD-RISE-ENTRY.
014700     ADD 1 TO RTB-ENTRY-CNT
014800     MOVE RIS-RISE-TS TO RTB-RISE-TS (RTB-ENTRY-CNT)
014900     IF RIS-AMOUNT < 0
015000         COMPUTE RTB-AMOUNT (RTB-ENTRY-CNT) = 0 - RIS-AMOUNT
015100     ELSE
015200         MOVE RIS-AMOUNT TO RTB-AMOUNT (RTB-ENTRY-CNT)
015300     END-IF
015400     MOVE RIS-DESCRIPTION TO RTB-DESCRIPTION (RTB-ENTRY-CNT)
015500     MOVE WS-RISE-EXTRACTED-EMAIL
015600         TO RTB-EXTRACTED-EMAIL (RTB-ENTRY-CNT)
015700     SET RTB-NOT-YET-MATCHED (RTB-ENTRY-CNT) TO TRUE.
015800*----------------------------------------------------------------
015900* BACKEND DRIVE AND CLASSIFICATION
016000*----------------------------------------------------------------
016100 2000-PROCESS-BACKEND-RECORD.
016200     CALL 'RCNNORM1' USING BKE-TXN-ID
016300     CALL 'RCNNORM2' USING BKE-PM-EMAIL-ADDR
016400     IF BKE-CREATED-TS >= RCN-RPT-START-TS
016500        AND BKE-CREATED-TS < RCN-RPT-END-TS
016600         PERFORM 2100-CLASSIFY-RECORD
016700     END-IF
016800     PERFORM 2010-READ-BACKEND-RECORD.
016900 2010-READ-BACKEND-RECORD.
017000     READ BACKEND-FILE
017100         AT END
017200             SET WS-BACKEND-AT-EOF TO TRUE
017300         NOT AT END
017400             CONTINUE
017500     END-READ.
017600 2100-CLASSIFY-RECORD.
017700     SET WS-BEST-NOT-FOUND TO TRUE
017800     MOVE 0 TO WS-BEST-IDX
017900     CALL 'RCNDTE01' USING BKE-CREATED-TS WS-BACKEND-EPOCH-MIN
018000     IF BKE-PM-EMAIL-ADDR NOT = SPACES
018100         PERFORM 2120-SCAN-RISE-TABLE
018200             VARYING RTB-IDX FROM 1 BY 1
018300             UNTIL RTB-IDX > RTB-ENTRY-CNT
018400     END-IF
018500     MOVE BKE-PM-EMAIL-ADDR TO DEM-EMAIL-KEY
018600     MOVE BKE-CREATED-TS TO DEM-BACKEND-TS
018700     MOVE BKE-AMOUNT     TO DEM-AMOUNT-BACKEND
018800     IF WS-BEST-WAS-FOUND
018900         PERFORM 2200-BUILD-MATCHED-OR-LATE
019000     ELSE
019100         PERFORM 2300-BUILD-MISSING
019200     END-IF
019300     CALL 'RCNPLANC' USING BKE-PLAN-NAME DEM-PLAN-CATEGORY
019400     CALL 'RCNAUTOF' USING BKE-INTERNAL-STATUS-TX
019500         DEM-AUTOMATION-SW
019600     CALL 'RCNBUCKT' USING BKE-CREATED-TS DEM-BUCKET-TS
019700     PERFORM 2400-WRITE-DETAIL-AND-ACCUMULATE.
019800 2120-SCAN-RISE-TABLE.
019900     IF RTB-EXTRACTED-EMAIL (RTB-IDX) = BKE-PM-EMAIL-ADDR
020000         CALL 'RCNDTE01' USING RTB-RISE-TS (RTB-IDX)
020100             WS-CAND-EPOCH-MIN
020200         COMPUTE WS-CAND-DIFF =
020300             WS-BACKEND-EPOCH-MIN - WS-CAND-EPOCH-MIN
020400         IF WS-CAND-DIFF < 0
020500             COMPUTE WS-CAND-DIFF-ABS = 0 - WS-CAND-DIFF
020600         ELSE
020700             MOVE WS-CAND-DIFF TO WS-CAND-DIFF-ABS
020800         END-IF
020900         IF WS-BEST-NOT-FOUND OR WS-CAND-DIFF-ABS < WS-BEST-DIFF-ABS
021000             MOVE RTB-IDX TO WS-BEST-IDX
021100             MOVE WS-CAND-DIFF-ABS TO WS-BEST-DIFF-ABS
021200             SET WS-BEST-WAS-FOUND TO TRUE
021300         END-IF
021400     END-IF.
021500 2200-BUILD-MATCHED-OR-LATE.
021600     MOVE RTB-RISE-TS (WS-BEST-IDX) TO DEM-WALLET-TS
021700     MOVE RTB-AMOUNT  (WS-BEST-IDX) TO DEM-AMOUNT-WALLET
021800     COMPUTE DEM-AMOUNT-DIFF =
021900         BKE-AMOUNT - RTB-AMOUNT (WS-BEST-IDX)
022000     CALL 'RCNDTE01' USING RTB-RISE-TS (WS-BEST-IDX)
022100         WS-WALLET-EPOCH-MIN
022200     COMPUTE WS-DELAY-MIN =
022300         WS-BACKEND-EPOCH-MIN - WS-WALLET-EPOCH-MIN
022400     MOVE WS-DELAY-MIN TO DEM-DELAY-MIN
022500     IF WS-DELAY-MIN < 0
022600         COMPUTE WS-DELAY-MIN-ABS = 0 - WS-DELAY-MIN
022700     ELSE
022800         MOVE WS-DELAY-MIN TO WS-DELAY-MIN-ABS
022900     END-IF
023000     IF WS-DELAY-MIN-ABS <= RCN-TOLERANCE-MIN
023100         SET DEM-STATUS-MATCHED TO TRUE
023200     ELSE
023300         SET DEM-STATUS-LATESYNC TO TRUE
023400     END-IF.
023500 2300-BUILD-MISSING.
023600     MOVE 0 TO DEM-WALLET-TS
023700     MOVE +0 TO DEM-AMOUNT-WALLET
023800     MOVE +0 TO DEM-AMOUNT-DIFF
023900     MOVE 0 TO DEM-DELAY-MIN
024000     SET DEM-STATUS-MISSING TO TRUE.
024100 2400-WRITE-DETAIL-AND-ACCUMULATE.
024200     EVALUATE TRUE
024300         WHEN DEM-STATUS-MATCHED
024400             WRITE MATCHED-FILE-RECORD FROM RCN-DETAIL-EMAIL-RECORD
024500         WHEN DEM-STATUS-LATESYNC
024600             WRITE LATESYNC-FILE-RECORD FROM RCN-DETAIL-EMAIL-RECORD
024700         WHEN DEM-STATUS-MISSING
024800             WRITE MISSING-FILE-RECORD FROM RCN-DETAIL-EMAIL-RECORD
024900     END-EVALUATE
025000     CALL 'RCNSUMRY' USING WS-SUMRY-ACCUMULATE-FN
025100         DEM-BUCKET-TS DEM-STATUS-CD DEM-AMOUNT-BACKEND
025200         DEM-AMOUNT-WALLET DEM-AMOUNT-DIFF
025300         RCN-RPT-START-TS RCN-RPT-END-TS
025400         RCN-BUCKET-TABLE-AREA.
025500*----------------------------------------------------------------
025600* END OF RUN
025700*----------------------------------------------------------------
025800 3000-FINALIZE-AND-REPORT.
025900     CALL 'RCNSUMRY' USING WS-SUMRY-WRITE-FN
026000         DEM-BUCKET-TS DEM-STATUS-CD DEM-AMOUNT-BACKEND
026100         DEM-AMOUNT-WALLET DEM-AMOUNT-DIFF
026200         RCN-RPT-START-TS RCN-RPT-END-TS
026300         RCN-BUCKET-TABLE-AREA
026400     CLOSE RISE-FILE
026500     CLOSE BACKEND-FILE
026600     CLOSE MATCHED-FILE
026700     CLOSE LATESYNC-FILE
026800     CLOSE MISSING-FILE.
