000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYEXACT.
000300 AUTHOR.        R B HALVORSEN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  07/14/2009.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   PAYEXACT  -  PAYOUT-EXACT-RECONCILE                         *
001100*                                                                *
001200*   MATCHES BACKEND PAYOUT TRANSACTIONS AGAINST THE WALLET       *
001300*   LEDGER BY EXACT TRANSACTION ID.  THE WALLET FILE IS READ     *
001400*   ENTIRE AND HELD IN THE RCNTBW01 TABLE, INSERTION-SORTED ON   *
001500*   LOAD SO IT CAN BE SEARCHED WITH SEARCH ALL (BINARY).  EACH   *
001600*   BACKEND RECORD IN THE REPORT WINDOW IS LOOKED UP AGAINST     *
001700*   THE TABLE, CLASSIFIED MATCHED/LATESYNC/MISSING AGAINST THE   *
001800*   CONTROL-CARD TOLERANCE, AND WRITTEN TO THE APPROPRIATE       *
001900*   DETAIL FILE.  THE 3-HOUR BUCKET SUMMARY IS BUILT AS EACH     *
002000*   RECORD IS CLASSIFIED AND PRINTED AT END OF RUN.              *
002100*                                                                *
002200*   CHANGE LOG                                                   *
002300*   ----------                                                   *
002400*   07/14/09  RBH  ORIGINAL PROGRAM, REQ PR-1201.                 PR1201  
002500*   09/02/09  RBH  WALLET FEED STARTED SENDING LOWER-CASE IDS -   RBH09020
002600*                  RCNNORM1 PICKED UP THE UPPER-CASE STEP, NO     *
002700*                  CHANGE NEEDED HERE.                            *
002800*   04/22/10  RBH  ADDED PLAN-CATEGORY/AUTOMATION DECORATOR       RBH04221
002900*                  CALLS AGAINST EACH BACKEND RECORD, REQ         *
003000*                  PR-1340.                                       *
003100*   02/03/99  SHN  Y2K REMEDIATION - CONFIRMED NO 2-DIGIT YEAR    SHN02039
003200*                  WINDOWING ANYWHERE IN THIS PROGRAM, ALL        *
003300*                  TIMESTAMP WORK IS DONE IN RCNDTE01.            *
003400*   11/02/11  KDT  WALLET TABLE CHANGED FROM LINEAR SCAN TO       KDT11021
003500*                  INSERTION-SORT-ON-LOAD PLUS SEARCH ALL - THE    *
003600*                  TABLE HAD GROWN TOO LARGE FOR A LINEAR SCAN     *
003700*                  TO FINISH IN THE NIGHTLY BATCH WINDOW.          *
003800*   05/30/12  KDT  SUMMARY BUILD/PRINT MOVED OUT TO THE SHARED    KDT05301
003900*                  RCNSUMRY SUBPROGRAM SO ALL THREE DRIVERS USE    *
004000*                  ONE COPY OF THE BUCKET LOGIC, REQ PR-1803.      *
004050*   09/03/14  RBH  SPLIT 2100-CLASSIFY-RECORD SO THE DECORATOR     PR2108
004060*                  CALLS AND THE DETAIL WRITE LIVE IN THEIR OWN     *
004070*                  2110 PARAGRAPH, REACHED BY PERFORM ... THRU -    *
004080*                  2100 NOW ONLY SETS MATCHED/LATESYNC/MISSING,     *
004090*                  REQ PR-2108.                                     *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 FILE-CONTROL.
004700     SELECT RCNPARM-FILE   ASSIGN TO "RCNPARM"
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT BACKEND-FILE   ASSIGN TO "BACKEND"
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT WALLET-FILE    ASSIGN TO "WALLET"
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT MATCHED-FILE   ASSIGN TO "MATCHED"
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT LATESYNC-FILE  ASSIGN TO "LATESYNC"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT MISSING-FILE   ASSIGN TO "MISSING"
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  RCNPARM-FILE.
006200     COPY RCNCTL01.
006300 FD  BACKEND-FILE.
006400     COPY RCNBKE01.
006500 FD  WALLET-FILE.
006600     COPY RCNWAL01.
006700 FD  MATCHED-FILE.
006800 01  MATCHED-FILE-RECORD                PIC X(132).
006900 FD  LATESYNC-FILE.
007000 01  LATESYNC-FILE-RECORD               PIC X(132).
007100 FD  MISSING-FILE.
007200 01  MISSING-FILE-RECORD                PIC X(132).
007300 WORKING-STORAGE SECTION.
007400     COPY RCNTBW01.
007500     COPY RCNTBK01.
007600     COPY RCNDET01.
007700 01  WS-EOF-SWITCHES.
007800     05  WS-WALLET-EOF-SW                PIC X(01) VALUE 'N'.
007900         88  WS-WALLET-AT-EOF                VALUE 'Y'.
008000     05  WS-BACKEND-EOF-SW               PIC X(01) VALUE 'N'.
008100         88  WS-BACKEND-AT-EOF               VALUE 'Y'.
008200     05  FILLER                          PIC X(02).
008300 01  WS-LOOKUP-FOUND-SW                  PIC X(01).
008400     88  WS-LOOKUP-WAS-FOUND                 VALUE 'Y'.
008500     88  WS-LOOKUP-NOT-FOUND                 VALUE 'N'.
008600 01  WS-INS-SUB                          PIC 9(7) COMP.
008700 01  WS-WALLET-ABS-AMT                   PIC S9(11)V99
008800         SIGN LEADING SEPARATE CHARACTER.
008900 01  WS-BACKEND-EPOCH-MIN                PIC S9(11) COMP.
009000 01  WS-WALLET-EPOCH-MIN                  PIC S9(11) COMP.
009100 01  WS-DELAY-MIN                         PIC S9(11) COMP.
009200 01  WS-DELAY-MIN-ABS                     PIC S9(11) COMP.
009300 01  WS-SUMRY-ACCUMULATE-FN              PIC X(01) VALUE 'A'.
009400 01  WS-SUMRY-WRITE-FN                   PIC X(01) VALUE 'W'.
009500 PROCEDURE DIVISION.
009600 0000-MAIN-CONTROL.
009700     PERFORM 0100-INITIALIZATION
009800     PERFORM 1010-READ-WALLET-RECORD
009900     PERFORM 1000-LOAD-WALLET-TABLE UNTIL WS-WALLET-AT-EOF
010000     PERFORM 2010-READ-BACKEND-RECORD
010100     PERFORM 2000-PROCESS-BACKEND-RECORD UNTIL WS-BACKEND-AT-EOF
010200     PERFORM 3000-FINALIZE-AND-REPORT
010300     STOP RUN.
010400 0100-INITIALIZATION.
010500     OPEN INPUT RCNPARM-FILE
010600     READ RCNPARM-FILE
010700     CLOSE RCNPARM-FILE
010800     MOVE 0 TO WTB-ENTRY-CNT
010900     MOVE 0 TO BTB-ENTRY-CNT
011000     OPEN INPUT WALLET-FILE
011100     OPEN INPUT BACKEND-FILE
011200     OPEN OUTPUT MATCHED-FILE
011300     OPEN OUTPUT LATESYNC-FILE
011400     OPEN OUTPUT MISSING-FILE.
011500*----------------------------------------------------------------
011600* WALLET TABLE LOAD - INSERTION SORT ON TXN-ID
011700*----------------------------------------------------------------
011800 1000-LOAD-WALLET-TABLE.
011900     CALL 'RCNNORM1' USING WAL-TXN-ID
012000     IF WAL-AMOUNT < 0
012100         COMPUTE WS-WALLET-ABS-AMT = 0 - WAL-AMOUNT
012200     ELSE
012300         MOVE WAL-AMOUNT TO WS-WALLET-ABS-AMT
012400     END-IF
012500     PERFORM 1100-INSERT-WALLET-ENTRY
012600     PERFORM 1010-READ-WALLET-RECORD.
012700 1010-READ-WALLET-RECORD.
012800     READ WALLET-FILE
012900         AT END
013000             SET WS-WALLET-AT-EOF TO TRUE
013100         NOT AT END
013200             CONTINUE
013300     END-READ.
013400 1100-INSERT-WALLET-ENTRY.
013500     ADD 1 TO WTB-ENTRY-CNT
013600     PERFORM 1110-SHIFT-WALLET-ENTRY-UP
013700         VARYING WS-INS-SUB FROM WTB-ENTRY-CNT BY -1
013800         UNTIL WS-INS-SUB = 1
013900            OR WTB-TXN-ID (WS-INS-SUB - 1) NOT > WAL-TXN-ID
014000     MOVE WAL-TXN-ID       TO WTB-TXN-ID (WS-INS-SUB)
014100     MOVE WAL-CREATED-TS   TO WTB-CREATED-TS (WS-INS-SUB)
014200     MOVE WS-WALLET-ABS-AMT TO WTB-AMOUNT (WS-INS-SUB)
014300     SET WTB-NOT-YET-MATCHED (WS-INS-SUB) TO TRUE.
014400 1110-SHIFT-WALLET-ENTRY-UP.
014500     MOVE WTB-TXN-ID     (WS-INS-SUB - 1) TO WTB-TXN-ID (WS-INS-SUB)
014600     MOVE WTB-CREATED-TS (WS-INS-SUB - 1)
014700         TO WTB-CREATED-TS (WS-INS-SUB)
014800     MOVE WTB-AMOUNT     (WS-INS-SUB - 1) TO WTB-AMOUNT (WS-INS-SUB)
014900     MOVE WTB-MATCHED-SW (WS-INS-SUB - 1)
015000         TO WTB-MATCHED-SW (WS-INS-SUB).
015100*----------------------------------------------------------------
015200* BACKEND DRIVE AND CLASSIFICATION
015300*----------------------------------------------------------------
015400 2000-PROCESS-BACKEND-RECORD.
015500     CALL 'RCNNORM1' USING BKE-TXN-ID
015600     CALL 'RCNNORM2' USING BKE-PM-EMAIL-ADDR
015700     IF BKE-CREATED-TS >= RCN-RPT-START-TS
015800        AND BKE-CREATED-TS < RCN-RPT-END-TS
015900         PERFORM 2100-CLASSIFY-RECORD THRU 2100-EXIT
016000     END-IF
016100     PERFORM 2010-READ-BACKEND-RECORD.
016200 2010-READ-BACKEND-RECORD.
016300     READ BACKEND-FILE
016400         AT END
016500             SET WS-BACKEND-AT-EOF TO TRUE
016600         NOT AT END
016700             CONTINUE
016800     END-READ.
016900 2100-CLASSIFY-RECORD.
017000     SET WS-LOOKUP-NOT-FOUND TO TRUE
017100     SEARCH ALL WTB-ENTRY
017200         AT END
017300             SET WS-LOOKUP-NOT-FOUND TO TRUE
017400         WHEN WTB-TXN-ID (WTB-IDX) = BKE-TXN-ID
017500             SET WS-LOOKUP-WAS-FOUND TO TRUE
017600     END-SEARCH
017700     MOVE BKE-TXN-ID     TO DET-TXN-ID
017800     MOVE BKE-CREATED-TS TO DET-BACKEND-TS
017900     MOVE BKE-AMOUNT     TO DET-AMOUNT-BACKEND
018000     IF WS-LOOKUP-WAS-FOUND
018100         PERFORM 2200-BUILD-MATCHED-OR-LATE
018200     ELSE
018300         PERFORM 2300-BUILD-MISSING
018400     END-IF.
018410*----------------------------------------------------------------
018420* DECORATOR CALLS AND DETAIL WRITE - FALLS THROUGH FROM 2100
018430* ABOVE, REACHED BY THE CALLER'S PERFORM 2100 THRU 2100-EXIT.
018440*----------------------------------------------------------------
018450 2110-DECORATE-AND-ACCUMULATE.
018460     CALL 'RCNPLANC' USING BKE-PLAN-NAME DET-PLAN-CATEGORY
018470     CALL 'RCNAUTOF' USING BKE-INTERNAL-STATUS-TX
018480         DET-AUTOMATION-SW
018490     CALL 'RCNBUCKT' USING BKE-CREATED-TS DET-BUCKET-TS
018500     PERFORM 2400-WRITE-DETAIL-AND-ACCUMULATE.
018510 2100-EXIT.
018520     EXIT.
019000 2200-BUILD-MATCHED-OR-LATE.
019100     MOVE WTB-CREATED-TS (WTB-IDX) TO DET-WALLET-TS
019200     MOVE WTB-AMOUNT (WTB-IDX)     TO DET-AMOUNT-WALLET
019300     COMPUTE DET-AMOUNT-DIFF =
019400         BKE-AMOUNT - WTB-AMOUNT (WTB-IDX)
019500     CALL 'RCNDTE01' USING BKE-CREATED-TS WS-BACKEND-EPOCH-MIN
019600     CALL 'RCNDTE01' USING WTB-CREATED-TS (WTB-IDX)
019700         WS-WALLET-EPOCH-MIN
019800     COMPUTE WS-DELAY-MIN =
019900         WS-BACKEND-EPOCH-MIN - WS-WALLET-EPOCH-MIN
020000     MOVE WS-DELAY-MIN TO DET-DELAY-MIN
020100     IF WS-DELAY-MIN < 0
020200         COMPUTE WS-DELAY-MIN-ABS = 0 - WS-DELAY-MIN
020300     ELSE
020400         MOVE WS-DELAY-MIN TO WS-DELAY-MIN-ABS
020500     END-IF
020600     IF WS-DELAY-MIN-ABS <= RCN-TOLERANCE-MIN
020700         SET DET-STATUS-MATCHED TO TRUE
020800     ELSE
020900         SET DET-STATUS-LATESYNC TO TRUE
021000     END-IF.
021100 2300-BUILD-MISSING.
021200     MOVE 0 TO DET-WALLET-TS
021300     MOVE +0 TO DET-AMOUNT-WALLET
021400     MOVE +0 TO DET-AMOUNT-DIFF
021500     MOVE 0 TO DET-DELAY-MIN
021600     SET DET-STATUS-MISSING TO TRUE.
021700 2400-WRITE-DETAIL-AND-ACCUMULATE.
021800     EVALUATE TRUE
021900         WHEN DET-STATUS-MATCHED
022000             WRITE MATCHED-FILE-RECORD FROM RCN-DETAIL-RECORD
022100         WHEN DET-STATUS-LATESYNC
022200             WRITE LATESYNC-FILE-RECORD FROM RCN-DETAIL-RECORD
022300         WHEN DET-STATUS-MISSING
022400             WRITE MISSING-FILE-RECORD FROM RCN-DETAIL-RECORD
022500     END-EVALUATE
022600     CALL 'RCNSUMRY' USING WS-SUMRY-ACCUMULATE-FN
022700         DET-BUCKET-TS DET-STATUS-CD DET-AMOUNT-BACKEND
022800         DET-AMOUNT-WALLET DET-AMOUNT-DIFF
022900         RCN-RPT-START-TS RCN-RPT-END-TS
023000         RCN-BUCKET-TABLE-AREA.
023100*----------------------------------------------------------------
023200* END OF RUN
023300*----------------------------------------------------------------
023400 3000-FINALIZE-AND-REPORT.
023500     CALL 'RCNSUMRY' USING WS-SUMRY-WRITE-FN
023600         DET-BUCKET-TS DET-STATUS-CD DET-AMOUNT-BACKEND
023700         DET-AMOUNT-WALLET DET-AMOUNT-DIFF
023800         RCN-RPT-START-TS RCN-RPT-END-TS
023900         RCN-BUCKET-TABLE-AREA
024000     CLOSE WALLET-FILE
024100     CLOSE BACKEND-FILE
024200     CLOSE MATCHED-FILE
024300     CLOSE LATESYNC-FILE
024400     CLOSE MISSING-FILE.
