000100*****************************************************************
000200* RCNSUM01  --  3-HOUR SUMMARY BUCKET RECORD LAYOUT
000300*
000400*   ONE RECORD PER 3-HOUR BUCKET IN THE REPORT WINDOW.  THE
000500*   BUCKET KEY IS THE BACKEND TIMESTAMP FLOORED TO THE 3-HOUR
000600*   BOUNDARY BY RCNBUCKT.  RECORD-TYPE-CDE FOLLOWS THE SDCM
000700*   BALANCING-DATA PATTERN - HH/DD/TT - SO A SUMMARY FILE CAN
000800*   CARRY ITS OWN RUN HEADER AND GRAND-TOTAL TRAILER.
000900*
001000*   MAINTENANCE
001100*   -----------
001200*   05/30/12  KDT  ORIGINAL LAYOUT.                               KDT05301
001300*   11/02/11  KDT  ADDED SUM-MISSING-CNT, MGMT ASKED FOR A        KDT11021
001400*                  SEPARATE MISSING COUNT PER BUCKET, REQ PR-1877.
001500*   08/21/14  KDT  ADDED SUM-ABS-DIFF-AMT / SUM-GRAND-ABS-DIFF-  PR2107
001600*                  AMT, REQ PR-2107 - AUDIT WANTED THE SUM OF THE
001700*                  ABSOLUTE VALUE OF EACH MATCHED RECORD'S DIFF
001800*                  CARRIED SEPARATELY FROM THE NET DIFF TOTAL.
001900*   09/03/14  KDT  WIDENED THE THREE PER-BUCKET COUNTS AND THE     PR2108
002000*                  FOUR GRAND COUNTS TO 9(9), AND ALL SEVEN MONEY
002100*                  TOTALS (DETAIL AND TRAILER) TO S9(13)V99, REQ
002200*                  PR-2108 - A HIGH-VOLUME BUCKET ON A BUSY RUN
002300*                  WAS CLOSE ENOUGH TO THE OLD 9(7)/S9(11)V99
002400*                  CEILING THAT AUDIT ASKED FOR HEADROOM ABOVE A
002500*                  SINGLE RECORD'S OWN AMOUNT WIDTH.  SHRANK THE
002600*                  TRAILING FILLER ON BOTH GROUPS TO ABSORB THE
002700*                  EXTRA BYTES.
002800*****************************************************************
002900 01  RCN-SUMMARY-RECORD.
003000     05  SUM-RECORD-TYPE-CDE           PIC X(2).
003100         88  SUM-RECORD-TYPE-HEADER        VALUE 'HH'.
003200         88  SUM-RECORD-TYPE-DETAIL         VALUE 'DD'.
003300         88  SUM-RECORD-TYPE-TRAILER        VALUE 'TT'.
003400     05  SUM-DETAIL-AREA.
003500         10  SUM-BUCKET-TS              PIC 9(14).
003600         10  SUM-MATCHED-CNT            PIC 9(9).
003700         10  SUM-LATESYNC-CNT           PIC 9(9).
003800         10  SUM-MISSING-CNT            PIC 9(9).
003900         10  SUM-TOTAL-BACKEND-AMT      PIC S9(13)V99
004000                 SIGN LEADING SEPARATE CHARACTER.
004100         10  SUM-TOTAL-WALLET-AMT       PIC S9(13)V99
004200                 SIGN LEADING SEPARATE CHARACTER.
004300         10  SUM-TOTAL-DIFF-AMT         PIC S9(13)V99
004400                 SIGN LEADING SEPARATE CHARACTER.
004500         10  SUM-ABS-DIFF-AMT           PIC S9(13)V99
004600                 SIGN LEADING SEPARATE CHARACTER.
004700         10  FILLER                     PIC X(06).
004800     05  SUM-TRAILER-AREA REDEFINES SUM-DETAIL-AREA.
004900         10  SUM-GRAND-BUCKET-CNT       PIC 9(9).
005000         10  SUM-GRAND-MATCHED-CNT      PIC 9(9).
005100         10  SUM-GRAND-LATESYNC-CNT     PIC 9(9).
005200         10  SUM-GRAND-MISSING-CNT      PIC 9(9).
005300         10  SUM-GRAND-DIFF-AMT         PIC S9(13)V99
005400                 SIGN LEADING SEPARATE CHARACTER.
005500         10  SUM-GRAND-ABS-DIFF-AMT     PIC S9(13)V99
005600                 SIGN LEADING SEPARATE CHARACTER.
005700         10  FILLER                     PIC X(43).
