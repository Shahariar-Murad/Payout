000100*****************************************************************
000200* RCNBKE01  --  BACKEND PAYOUT TRANSACTION RECORD LAYOUT
000300*
000400*   ONE RECORD PER DISBURSEMENT POSTED BY THE PAYOUT BACKEND.
000500*   READ BY ALL THREE RECONCILIATION DRIVERS.  TXN-ID AND
000600*   PM-EMAIL ARE NORMALIZED BY THE RCNNORM1/RCNNORM2 UTILITY
000700*   SUBPROGRAMS BEFORE ANY COMPARISON IS MADE AGAINST AN
000800*   EXTERNAL SOURCE.
000900*
001000*   MAINTENANCE
001100*   -----------
001200*   07/14/09  RBH  ORIGINAL LAYOUT.                               RBH07140
001300*   04/22/10  RBH  ADDED INTERNAL-STATUS-TX FOR AUTOMATION FLAG.  RBH04221
001400*   09/09/13  KDT  ADDED PM-EMAIL-ADDR FOR RISE E-MAIL MATCHER.   KDT09091
001500*   02/03/99  SHN  Y2K - BKE-CREATED-TS CARRIES FULL 4-DIGIT      SHN02039
001600*                  CENTURY+YEAR, NO 2-DIGIT YEAR ANYWHERE.
001610*   09/10/14  KDT  DROPPED THE TRAILING FILLER X(08) - THE       PR2109
001620*                  BACKEND FEED LAYOUT IS 148 BYTES (20+14+14+
001630*                  30+30+40), NOT 156, AND THE EXTRA EIGHT BYTES
001640*                  HAD NO FIELD BEHIND THEM.  SHRANK THE
001650*                  BREAKOUT REDEFINES' TRAILING FILLER TO MATCH.
001700*****************************************************************
001800 01  RCN-BACKEND-RECORD.
001900     05  BKE-TXN-ID                    PIC X(20).
002000     05  BKE-CREATED-TS                PIC 9(14).
002100     05  BKE-AMOUNT                    PIC S9(11)V99
002200             SIGN LEADING SEPARATE CHARACTER.
002300     05  BKE-PLAN-NAME                 PIC X(30).
002400     05  BKE-INTERNAL-STATUS-TX        PIC X(30).
002500     05  BKE-PM-EMAIL-ADDR             PIC X(40).
002700 01  RCN-BACKEND-TS-BREAKOUT REDEFINES RCN-BACKEND-RECORD.
002800     05  FILLER                        PIC X(20).
002900     05  BKE-TS-YYYY                   PIC 9(4).
003000     05  BKE-TS-MM                     PIC 9(2).
003100     05  BKE-TS-DD                     PIC 9(2).
003200     05  BKE-TS-HH                     PIC 9(2).
003300     05  BKE-TS-MI                     PIC 9(2).
003400     05  BKE-TS-SS                     PIC 9(2).
003500     05  FILLER                        PIC X(114).
