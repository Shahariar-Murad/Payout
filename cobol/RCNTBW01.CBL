000100*****************************************************************
000200* RCNTBW01  --  WALLET LEDGER LOOKUP TABLE (WORKING-STORAGE)
000300*
000400*   THE WALLET FILE FOR THE REPORT WINDOW IS READ ENTIRE INTO
000500*   THIS TABLE ONCE AT THE START OF THE RUN AND SEARCHED BY
000600*   NORMALIZED TXN-ID FOR EACH BACKEND RECORD - NO KEYED FILE
000700*   ACCESS IS USED.  INDEXED ASCENDING ON WTB-TXN-ID BY THE
000800*   LOAD PARAGRAPH SO SEARCH ALL (BINARY) MAY BE USED.
000900*
001000*   MAINTENANCE
001100*   -----------
001200*   07/14/09  RBH  ORIGINAL TABLE - LINEAR SEARCH ONLY.           RBH07140
001300*   11/02/11  KDT  SORTED ON LOAD AND CHANGED TO SEARCH ALL,      KDT11021
001400*                  TABLE HAD GROWN TOO LARGE FOR A LINEAR SCAN.
001500*****************************************************************
001600 01  RCN-WALLET-TABLE-AREA.
001700     05  WTB-ENTRY-CNT                 PIC 9(7) COMP.
001800     05  WTB-ENTRY                     OCCURS 1 TO 20000 TIMES
001900                                        DEPENDING ON WTB-ENTRY-CNT
002000                                        ASCENDING KEY IS WTB-TXN-ID
002100                                        INDEXED BY WTB-IDX.
002200         10  WTB-TXN-ID                PIC X(20).
002300         10  WTB-CREATED-TS             PIC 9(14).
002400         10  WTB-AMOUNT                 PIC S9(11)V99
002500                 SIGN LEADING SEPARATE CHARACTER.
002600         10  WTB-MATCHED-SW             PIC X(01).
002700             88  WTB-ALREADY-MATCHED        VALUE 'Y'.
002800             88  WTB-NOT-YET-MATCHED        VALUE 'N'.
002900         10  FILLER                     PIC X(07).
