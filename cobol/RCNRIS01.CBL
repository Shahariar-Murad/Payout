000100*****************************************************************
000200* RCNRIS01  --  RISE PROCESSOR STATEMENT RECORD LAYOUT
000300*
000400*   ONE RECORD PER LINE OF THE RISE PAYMENT PROCESSOR STATEMENT.
000500*   RIS-DESCRIPTION IS FREE TEXT - IT MAY CONTAIN THE BACKEND
000600*   TRANSACTION ID AS A SUBSTRING, AN E-MAIL ADDRESS, BOTH, OR
000700*   NEITHER.  READ ENTIRE (WINDOWED +/- 6 HOURS) BY PAYRISES AND
000800*   PAYRISEM AND HELD IN THE RCNTBR01 IN-MEMORY TABLE.
000900*
001000*   MAINTENANCE
001100*   -----------
001200*   03/11/12  KDT  ORIGINAL LAYOUT - RISE PROCESSOR ONBOARDED.    KDT03111
001300*   06/19/14  KDT  WIDENED RIS-DESCRIPTION 60 ->80, RISE CHANGED  KDT06191
001400*                  THEIR STATEMENT FORMAT, REQ PR-2041.
001410*   09/10/14  KDT  DROPPED THE TRAILING FILLER X(08) - THE       PR2109
001420*                  RISE STATEMENT LAYOUT IS 108 BYTES (14+14+80),
001430*                  NOT 116, AND THE EXTRA EIGHT BYTES HAD NO
001440*                  FIELD BEHIND THEM.  SHRANK THE BREAKOUT
001450*                  REDEFINES' TRAILING FILLER TO MATCH.
001500*****************************************************************
001600 01  RCN-RISE-RECORD.
001700     05  RIS-RISE-TS                   PIC 9(14).
001800     05  RIS-AMOUNT                    PIC S9(11)V99
001900             SIGN LEADING SEPARATE CHARACTER.
002000     05  RIS-DESCRIPTION                PIC X(80).
002200 01  RCN-RISE-TS-BREAKOUT REDEFINES RCN-RISE-RECORD.
002300     05  RIS-TS-YYYY                   PIC 9(4).
002400     05  RIS-TS-MM                     PIC 9(2).
002500     05  RIS-TS-DD                     PIC 9(2).
002600     05  RIS-TS-HH                     PIC 9(2).
002700     05  RIS-TS-MI                     PIC 9(2).
002800     05  RIS-TS-SS                     PIC 9(2).
002900     05  FILLER                        PIC X(94).
