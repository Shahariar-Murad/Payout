000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCNSUMRY.
000300 AUTHOR.        K D TRAN.
000400 INSTALLATION.  DST OUTPUT SERVICES - PAYOUT RECONCILIATION.
000500 DATE-WRITTEN.  05/30/2012.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   RCNSUMRY  -  BUILD-SUMMARY / PRINT-SUMMARY-REPORT            *
001100*                                                                *
001200*   ONE SUBPROGRAM, TWO ENTRY FUNCTIONS SELECTED BY              *
001300*   LK-SUMRY-FUNCTION SO ALL THREE RECONCILIATION DRIVERS SHARE  *
001400*   ONE COPY OF THE ACCUMULATION AND REPORT-WRITING LOGIC -      *
001500*                                                                *
001600*     'A'  ACCUMULATE  - CALLED ONCE PER CLASSIFIED BACKEND      *
001700*          RECORD.  FINDS OR ADDS THE RECORD'S BUCKET IN THE     *
001800*          CALLER'S RCNTBK01 TABLE (PASSED BY REFERENCE SO IT    *
001900*          PERSISTS ACROSS CALLS) AND ADDS THE COUNT/AMOUNT.     *
002000*     'W'  WRITE-OUTPUT - CALLED ONCE AT END OF RUN.  WALKS THE  *
002100*          FULL REPORT WINDOW IN 3-HOUR STEPS, EMITS ONE         *
002200*          RCNSUM01 SUMMARY RECORD AND ONE RCNRPT01 PRINT LINE   *
002300*          PER BUCKET (EMPTY BUCKETS STILL WRITTEN WITH ZERO     *
002400*          COUNTS), THEN A GRAND-TOTAL LINE AND A TRAILER        *
002500*          SUMMARY RECORD.                                       *
002600*                                                                *
002700*   CHANGE LOG                                                   *
002800*   ----------                                                   *
002900*   05/30/12  KDT  ORIGINAL ROUTINE, REQ PR-1803.                 PR1803
003000*   11/02/11  KDT  ADDED SEPARATE MISSING-CNT ACCUMULATOR, MGMT   KDT11021
003100*                  WANTED MISSING BROKEN OUT FROM LATE-SYNC ON    *
003200*                  THE PRINTED REPORT, REQ PR-1877.               *
003300*   08/21/14  KDT  REQ PR-2107 - (1) ACCUMULATE NOW ALSO SUMS     PR2107
003400*                  THE ABSOLUTE VALUE OF EACH MATCHED RECORD'S    *
003500*                  DIFF INTO A NEW PER-BUCKET ABS-DIFF            *
003600*                  ACCUMULATOR (RCNTBK01 WIDENED TO MATCH) - THE  *
003700*                  OLD "ABS OF THE BUCKET TOTAL" CALCULATION AT   *
003800*                  WRITE-TIME WAS WRONG WHENEVER A BUCKET MIXED   *
003900*                  OVER- AND UNDER-PAYOUTS AND WAS NEVER EVEN     *
004000*                  WIRED TO AN OUTPUT FIELD.  (2) THE PRINTED     *
004100*                  REPORT IS REBUILT TO CARRY ALL EIGHT SUMMARY   *
004200*                  COLUMNS PER BUCKET (MATCHED/LATESYNC/MISSING   *
004300*                  COUNTS, BACKEND/WALLET/DIFF/ABS-DIFF TOTALS)   *
004400*                  WITH A PRINTED TIME RANGE INSTEAD OF A RAW     *
004500*                  14-DIGIT TIMESTAMP, A COLUMN-HEADINGS LINE,    *
004600*                  A WINDOW-END TIMESTAMP ON THE RUN HEADING,     *
004700*                  AND A GRAND-TOTAL LINE THAT ACTUALLY SUMS THE  *
004800*                  COUNTS AND DOLLAR TOTALS INSTEAD OF JUST THE   *
004900*                  BUCKET COUNT.                                  *
005000*   09/03/14  KDT  REQ PR-2108 - (1) 2100-WRITE-ONE-BUCKET WAS     PR2108
005100*                  STEPPING THE BUCKET BY "ADD 10800" TO A        *
005200*                  YYYYMMDDHHMISS FIELD - THAT ADDS 1 TO THE      *
005300*                  HOUR AND 8 TO THE MINUTE, NOT 3 HOURS, SO      *
005400*                  EVERY BUCKET AFTER THE FIRST MISSED THE TABLE  *
005500*                  AND PRINTED AS EMPTY.  REPLACED WITH A         *
005600*                  CARRY-SAFE STEP THAT ADDS 3 DIRECTLY TO THE    *
005700*                  BROKEN-OUT HOUR AND ROLLS THE DATE FORWARD A   *
005800*                  DAY (WITH MONTH/YEAR-END AND LEAP-YEAR CARRY)  *
005900*                  WHEN THE HOUR PASSES 23, SINCE A REPORT        *
006000*                  WINDOW CAN SPAN SEVERAL DAYS.  (2) WIDENED     *
006100*                  THE PER-BUCKET AND GRAND COUNTS TO 9(9) AND    *
006200*                  THE MONEY TOTALS TO S9(13)V99 (RCNSUM01/       *
006300*                  RCNTBK01/RCNRPT01 WIDENED TO MATCH) SO A       *
006400*                  HIGH-VOLUME BUCKET CANNOT OVERFLOW A TOTAL     *
006500*                  THAT IS ONLY AS WIDE AS ONE RECORD'S OWN       *
006600*                  AMOUNT FIELD.                                  *
006700*****************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 FILE-CONTROL.
007300     SELECT RCN-SUMMARY-OUT  ASSIGN TO "SUMMARY"
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500     SELECT RCN-REPORT-OUT   ASSIGN TO "RPTPRINT"
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  RCN-SUMMARY-OUT.
008000     COPY RCNSUM01.
008100 FD  RCN-REPORT-OUT.
008200     COPY RCNRPT01.
008300 WORKING-STORAGE SECTION.
008400 01  WS-FILES-OPEN-SW                    PIC X(01) VALUE 'N'.
008500     88  WS-FILES-ARE-OPEN                   VALUE 'Y'.
008600 01  WS-BUCKET-STEPPER-TS                 PIC 9(14).
008700 01  WS-BKT-TS-BREAKOUT REDEFINES WS-BUCKET-STEPPER-TS.
008800     05  WS-BKT-YYYY                      PIC 9(4).
008900     05  WS-BKT-MM                        PIC 9(2).
009000     05  WS-BKT-DD                        PIC 9(2).
009100     05  WS-BKT-HH                        PIC 9(2).
009200     05  WS-BKT-MI                        PIC 9(2).
009300     05  WS-BKT-SS                        PIC 9(2).
009400 01  WS-BKT-END-HH                        PIC 9(2).
009500 01  WS-BUCKET-RANGE-DSP                  PIC X(22).
009600 01  WS-RUN-START-DSP                     PIC X(10).
009700 01  WS-RUN-END-DSP                       PIC X(10).
009800 01  WS-BKT-LEAP-SW                       PIC X(01).
009900     88  WS-BKT-IS-LEAP                       VALUE 'Y'.
010000     88  WS-BKT-NOT-LEAP                      VALUE 'N'.
010100 01  WS-BKT-YR-QUOTIENT                   PIC 9(4) COMP.
010200 01  WS-BKT-YR-REMAINDER                  PIC 9(4) COMP.
010300 01  WS-BKT-DAYS-THIS-MONTH               PIC 9(2).
010400 01  WS-DAYS-IN-MONTH-CONSTANTS.
010500     05  FILLER                           PIC X(24) VALUE
010600         '312831303130313130313031'.
010700 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-CONSTANTS.
010800     05  WS-DIM-TBL  OCCURS 12 TIMES       PIC 9(2).
010900 01  WS-GRAND-MATCHED-CNT                 PIC 9(9) COMP VALUE 0.
011000 01  WS-GRAND-LATESYNC-CNT                PIC 9(9) COMP VALUE 0.
011100 01  WS-GRAND-MISSING-CNT                 PIC 9(9) COMP VALUE 0.
011200 01  WS-GRAND-BACKEND-AMT                 PIC S9(13)V99
011300         SIGN LEADING SEPARATE CHARACTER VALUE +0.
011400 01  WS-GRAND-WALLET-AMT                  PIC S9(13)V99
011500         SIGN LEADING SEPARATE CHARACTER VALUE +0.
011600 01  WS-GRAND-DIFF-AMT                    PIC S9(13)V99
011700         SIGN LEADING SEPARATE CHARACTER VALUE +0.
011800 01  WS-GRAND-ABS-DIFF-AMT                PIC S9(13)V99
011900         SIGN LEADING SEPARATE CHARACTER VALUE +0.
012000 01  WS-BKT-FOUND-SW                      PIC X(01).
012100     88  WS-BKT-WAS-FOUND                     VALUE 'Y'.
012200     88  WS-BKT-NOT-FOUND                     VALUE 'N'.
012300 01  WS-AMOUNT-DIFF-ABS                   PIC S9(11)V99
012400         SIGN LEADING SEPARATE CHARACTER VALUE +0.
012500 01  WS-TOT-BUCKET-CNT                    PIC 9(7) COMP VALUE 0.
012600 LINKAGE SECTION.
012700 01  LK-SUMRY-FUNCTION                    PIC X(01).
012800     88  LK-FN-ACCUMULATE                     VALUE 'A'.
012900     88  LK-FN-WRITE-OUTPUT                    VALUE 'W'.
013000 01  LK-BUCKET-TS-14                      PIC 9(14).
013100 01  LK-CLASS-STATUS-CD                   PIC X(08).
013200     88  LK-CLASS-MATCHED                      VALUE 'MATCHED '.
013300     88  LK-CLASS-LATESYNC                     VALUE 'LATESYNC'.
013400     88  LK-CLASS-MISSING                      VALUE 'MISSING '.
013500 01  LK-AMOUNT-BACKEND                    PIC S9(11)V99
013600         SIGN LEADING SEPARATE CHARACTER.
013700 01  LK-AMOUNT-WALLET                     PIC S9(11)V99
013800         SIGN LEADING SEPARATE CHARACTER.
013900 01  LK-AMOUNT-DIFF                       PIC S9(11)V99
014000         SIGN LEADING SEPARATE CHARACTER.
014100 01  LK-RPT-START-TS                      PIC 9(14).
014150 01  LK-RPT-START-BREAKOUT REDEFINES LK-RPT-START-TS.
014160     05  LK-RPT-START-YYYY                PIC 9(4).
014170     05  LK-RPT-START-MM                  PIC 9(2).
014180     05  LK-RPT-START-DD                  PIC 9(2).
014190     05  FILLER                           PIC 9(6).
014200 01  LK-RPT-END-TS                         PIC 9(14).
014210 01  LK-RPT-END-BREAKOUT REDEFINES LK-RPT-END-TS.
014220     05  LK-RPT-END-YYYY                  PIC 9(4).
014230     05  LK-RPT-END-MM                    PIC 9(2).
014240     05  LK-RPT-END-DD                    PIC 9(2).
014250     05  FILLER                           PIC 9(6).
014300 01  LK-BUCKET-TABLE-AREA.
014400     05  LK-BTB-ENTRY-CNT                 PIC 9(4) COMP.
014500     05  LK-BTB-ENTRY                     OCCURS 1 TO 400 TIMES
014600                                           DEPENDING ON
014700                                             LK-BTB-ENTRY-CNT
014800                                           INDEXED BY LK-BTB-IDX.
014900         10  LK-BTB-BUCKET-TS              PIC 9(14).
015000         10  LK-BTB-MATCHED-CNT            PIC 9(9) COMP.
015100         10  LK-BTB-LATESYNC-CNT           PIC 9(9) COMP.
015200         10  LK-BTB-MISSING-CNT            PIC 9(9) COMP.
015300         10  LK-BTB-TOTAL-BACKEND-AMT      PIC S9(13)V99
015400                 SIGN LEADING SEPARATE CHARACTER.
015500         10  LK-BTB-TOTAL-WALLET-AMT       PIC S9(13)V99
015600                 SIGN LEADING SEPARATE CHARACTER.
015700         10  LK-BTB-TOTAL-DIFF-AMT         PIC S9(13)V99
015800                 SIGN LEADING SEPARATE CHARACTER.
015900         10  LK-BTB-TOTAL-ABS-DIFF-AMT     PIC S9(13)V99
016000                 SIGN LEADING SEPARATE CHARACTER.
016100         10  FILLER                        PIC X(09).
016200 PROCEDURE DIVISION USING LK-SUMRY-FUNCTION
016300                           LK-BUCKET-TS-14
016400                           LK-CLASS-STATUS-CD
016500                           LK-AMOUNT-BACKEND
016600                           LK-AMOUNT-WALLET
016700                           LK-AMOUNT-DIFF
016800                           LK-RPT-START-TS
016900                           LK-RPT-END-TS
017000                           LK-BUCKET-TABLE-AREA.
017100 0000-SUMRY-CONTROL.
017200     IF LK-FN-ACCUMULATE
017300         PERFORM 1000-ACCUMULATE-ONE-RECORD
017400     ELSE
017500         PERFORM 2000-WRITE-ALL-OUTPUT
017600     END-IF
017700     GOBACK.
017800*----------------------------------------------------------------
017900* ACCUMULATE FUNCTION
018000*----------------------------------------------------------------
018100 1000-ACCUMULATE-ONE-RECORD.
018200     SET WS-BKT-NOT-FOUND TO TRUE
018300     IF LK-BTB-ENTRY-CNT > 0
018400         PERFORM 1100-SEARCH-FOR-BUCKET
018500             VARYING LK-BTB-IDX FROM 1 BY 1
018600             UNTIL LK-BTB-IDX > LK-BTB-ENTRY-CNT
018700                OR WS-BKT-WAS-FOUND
018800     END-IF
018900     IF WS-BKT-NOT-FOUND
019000         ADD 1 TO LK-BTB-ENTRY-CNT
019100         SET LK-BTB-IDX TO LK-BTB-ENTRY-CNT
019200         MOVE LK-BUCKET-TS-14 TO LK-BTB-BUCKET-TS (LK-BTB-IDX)
019300         MOVE 0 TO LK-BTB-MATCHED-CNT (LK-BTB-IDX)
019400         MOVE 0 TO LK-BTB-LATESYNC-CNT (LK-BTB-IDX)
019500         MOVE 0 TO LK-BTB-MISSING-CNT (LK-BTB-IDX)
019600         MOVE +0 TO LK-BTB-TOTAL-BACKEND-AMT (LK-BTB-IDX)
019700         MOVE +0 TO LK-BTB-TOTAL-WALLET-AMT (LK-BTB-IDX)
019800         MOVE +0 TO LK-BTB-TOTAL-DIFF-AMT (LK-BTB-IDX)
019900         MOVE +0 TO LK-BTB-TOTAL-ABS-DIFF-AMT (LK-BTB-IDX)
020000     END-IF
020100     EVALUATE TRUE
020200         WHEN LK-CLASS-MATCHED
020300             ADD 1 TO LK-BTB-MATCHED-CNT (LK-BTB-IDX)
020400             ADD LK-AMOUNT-BACKEND
020500                 TO LK-BTB-TOTAL-BACKEND-AMT (LK-BTB-IDX)
020600             ADD LK-AMOUNT-WALLET
020700                 TO LK-BTB-TOTAL-WALLET-AMT (LK-BTB-IDX)
020800             ADD LK-AMOUNT-DIFF
020900                 TO LK-BTB-TOTAL-DIFF-AMT (LK-BTB-IDX)
021000             IF LK-AMOUNT-DIFF < 0
021100                 COMPUTE WS-AMOUNT-DIFF-ABS = 0 - LK-AMOUNT-DIFF
021200             ELSE
021300                 MOVE LK-AMOUNT-DIFF TO WS-AMOUNT-DIFF-ABS
021400             END-IF
021500             ADD WS-AMOUNT-DIFF-ABS
021600                 TO LK-BTB-TOTAL-ABS-DIFF-AMT (LK-BTB-IDX)
021700         WHEN LK-CLASS-LATESYNC
021800             ADD 1 TO LK-BTB-LATESYNC-CNT (LK-BTB-IDX)
021900         WHEN LK-CLASS-MISSING
022000             ADD 1 TO LK-BTB-MISSING-CNT (LK-BTB-IDX)
022100     END-EVALUATE.
022200 1100-SEARCH-FOR-BUCKET.
022300     IF LK-BTB-BUCKET-TS (LK-BTB-IDX) = LK-BUCKET-TS-14
022400         SET WS-BKT-WAS-FOUND TO TRUE
022500     END-IF.
022600*----------------------------------------------------------------
022700* WRITE-OUTPUT FUNCTION
022800*----------------------------------------------------------------
022900 2000-WRITE-ALL-OUTPUT.
023000     OPEN OUTPUT RCN-SUMMARY-OUT RCN-REPORT-OUT
023100     STRING LK-RPT-START-YYYY DELIMITED BY SIZE
023210            '-'               DELIMITED BY SIZE
023220            LK-RPT-START-MM   DELIMITED BY SIZE
023230            '-'               DELIMITED BY SIZE
023240            LK-RPT-START-DD   DELIMITED BY SIZE
023250            INTO WS-RUN-START-DSP
023260     END-STRING
023270     STRING LK-RPT-END-YYYY   DELIMITED BY SIZE
023280            '-'               DELIMITED BY SIZE
023290            LK-RPT-END-MM     DELIMITED BY SIZE
023291            '-'               DELIMITED BY SIZE
023292            LK-RPT-END-DD     DELIMITED BY SIZE
023293            INTO WS-RUN-END-DSP
023294     END-STRING
023295     PERFORM 2050-WRITE-HEADING-LINES
023296     PERFORM 2060-WRITE-COLUMN-HEADINGS
023500     MOVE LK-RPT-START-TS TO WS-BUCKET-STEPPER-TS
023600     PERFORM 2100-WRITE-ONE-BUCKET
023700         UNTIL WS-BUCKET-STEPPER-TS NOT < LK-RPT-END-TS
023800     PERFORM 2900-WRITE-GRAND-TOTAL
023900     CLOSE RCN-SUMMARY-OUT RCN-REPORT-OUT.
024000 2050-WRITE-HEADING-LINES.
024100     MOVE SPACES TO RCN-REPORT-HEADING
024200     MOVE '1' TO HDG-CARRIAGE-CTL
024300     MOVE 'PAYOUT RECONCILIATION SUMMARY - 3 HR BUCKETS'
024400         TO HDG-TITLE-TX
024500     MOVE 'RUN WINDOW:' TO HDG-WINDOW-LBL
024600     MOVE WS-RUN-START-DSP TO HDG-RUN-START-TX
024700     MOVE ' - ' TO HDG-RANGE-SEP-TX
024800     MOVE WS-RUN-END-DSP TO HDG-RUN-END-TX
024900     WRITE RCN-REPORT-LINE FROM RCN-REPORT-HEADING.
025000 2060-WRITE-COLUMN-HEADINGS.
025100     MOVE SPACES TO RCN-REPORT-COL-HDGS
025200     MOVE ' ' TO CHD-CARRIAGE-CTL
025300     MOVE 'BUCKET TIME RANGE' TO CHD-RANGE-LBL
025400     MOVE 'MATCHED' TO CHD-MATCHED-LBL
025500     MOVE 'LATESYN' TO CHD-LATESYNC-LBL
025600     MOVE 'MISSING' TO CHD-MISSING-LBL
025700     MOVE ' BACKEND TOTAL' TO CHD-BACKEND-LBL
025800     MOVE '  WALLET TOTAL' TO CHD-WALLET-LBL
025900     MOVE '    DIFF TOTAL' TO CHD-DIFF-LBL
026000     MOVE 'ABS DIFF TOTAL' TO CHD-ABS-DIFF-LBL
026100     WRITE RCN-REPORT-LINE FROM RCN-REPORT-COL-HDGS.
026200 2100-WRITE-ONE-BUCKET.
026300     SET WS-BKT-NOT-FOUND TO TRUE
026400     IF LK-BTB-ENTRY-CNT > 0
026500         PERFORM 2110-SEARCH-BUCKET-FOR-WRITE
026600             VARYING LK-BTB-IDX FROM 1 BY 1
026700             UNTIL LK-BTB-IDX > LK-BTB-ENTRY-CNT
026800                OR WS-BKT-WAS-FOUND
026900     END-IF
027000     IF WS-BKT-WAS-FOUND
027100         PERFORM 2200-EMIT-BUCKET-FROM-TABLE
027200     ELSE
027300         PERFORM 2300-EMIT-EMPTY-BUCKET
027400     END-IF
027500     ADD 1 TO WS-TOT-BUCKET-CNT
027600     PERFORM 2120-STEP-BUCKET-3-HOURS.
027700 2110-SEARCH-BUCKET-FOR-WRITE.
027800     IF LK-BTB-BUCKET-TS (LK-BTB-IDX) = WS-BUCKET-STEPPER-TS
027900         SET WS-BKT-WAS-FOUND TO TRUE
028000     END-IF.
028100 2120-STEP-BUCKET-3-HOURS.
028200     ADD 3 TO WS-BKT-HH
028300     IF WS-BKT-HH > 23
028400         SUBTRACT 24 FROM WS-BKT-HH
028500         PERFORM 2130-BUMP-BUCKET-DATE-1-DAY
028600     END-IF.
028700 2130-BUMP-BUCKET-DATE-1-DAY.
028800     PERFORM 2140-TEST-BKT-LEAP-YEAR
028900     MOVE WS-DIM-TBL (WS-BKT-MM) TO WS-BKT-DAYS-THIS-MONTH
029000     IF WS-BKT-MM = 2 AND WS-BKT-IS-LEAP
029100         MOVE 29 TO WS-BKT-DAYS-THIS-MONTH
029200     END-IF
029300     ADD 1 TO WS-BKT-DD
029400     IF WS-BKT-DD > WS-BKT-DAYS-THIS-MONTH
029500         MOVE 1 TO WS-BKT-DD
029600         ADD 1 TO WS-BKT-MM
029700         IF WS-BKT-MM > 12
029800             MOVE 1 TO WS-BKT-MM
029900             ADD 1 TO WS-BKT-YYYY
030000         END-IF
030100     END-IF.
030200 2140-TEST-BKT-LEAP-YEAR.
030300     DIVIDE WS-BKT-YYYY BY 4 GIVING WS-BKT-YR-QUOTIENT
030400         REMAINDER WS-BKT-YR-REMAINDER
030500     IF WS-BKT-YR-REMAINDER = 0
030600         SET WS-BKT-IS-LEAP TO TRUE
030700     ELSE
030800         SET WS-BKT-NOT-LEAP TO TRUE
030900     END-IF.
031000 2150-BUILD-BUCKET-RANGE-DSP.
031100     ADD 2 TO WS-BKT-HH GIVING WS-BKT-END-HH
031200     STRING WS-BKT-YYYY        DELIMITED BY SIZE
031300            '-'                DELIMITED BY SIZE
031400            WS-BKT-MM          DELIMITED BY SIZE
031500            '-'                DELIMITED BY SIZE
031600            WS-BKT-DD          DELIMITED BY SIZE
031700            ' '                DELIMITED BY SIZE
031800            WS-BKT-HH          DELIMITED BY SIZE
031900            ':00-'             DELIMITED BY SIZE
032000            WS-BKT-END-HH      DELIMITED BY SIZE
032100            ':59'              DELIMITED BY SIZE
032200            INTO WS-BUCKET-RANGE-DSP
032300     END-STRING.
032400 2200-EMIT-BUCKET-FROM-TABLE.
032500     MOVE WS-BUCKET-STEPPER-TS  TO SUM-BUCKET-TS
032600     MOVE LK-BTB-MATCHED-CNT  (LK-BTB-IDX) TO SUM-MATCHED-CNT
032700     MOVE LK-BTB-LATESYNC-CNT (LK-BTB-IDX) TO SUM-LATESYNC-CNT
032800     MOVE LK-BTB-MISSING-CNT  (LK-BTB-IDX) TO SUM-MISSING-CNT
032900     MOVE LK-BTB-TOTAL-BACKEND-AMT (LK-BTB-IDX)
033000         TO SUM-TOTAL-BACKEND-AMT
033100     MOVE LK-BTB-TOTAL-WALLET-AMT  (LK-BTB-IDX)
033200         TO SUM-TOTAL-WALLET-AMT
033300     MOVE LK-BTB-TOTAL-DIFF-AMT    (LK-BTB-IDX)
033400         TO SUM-TOTAL-DIFF-AMT
033500     MOVE LK-BTB-TOTAL-ABS-DIFF-AMT (LK-BTB-IDX)
033600         TO SUM-ABS-DIFF-AMT
033700     SET SUM-RECORD-TYPE-DETAIL TO TRUE
033800     ADD LK-BTB-MATCHED-CNT  (LK-BTB-IDX) TO WS-GRAND-MATCHED-CNT
033900     ADD LK-BTB-LATESYNC-CNT (LK-BTB-IDX) TO WS-GRAND-LATESYNC-CNT
034000     ADD LK-BTB-MISSING-CNT  (LK-BTB-IDX) TO WS-GRAND-MISSING-CNT
034100     ADD LK-BTB-TOTAL-BACKEND-AMT (LK-BTB-IDX)
034200         TO WS-GRAND-BACKEND-AMT
034300     ADD LK-BTB-TOTAL-WALLET-AMT  (LK-BTB-IDX)
034400         TO WS-GRAND-WALLET-AMT
034500     ADD LK-BTB-TOTAL-DIFF-AMT    (LK-BTB-IDX) TO WS-GRAND-DIFF-AMT
034600     ADD LK-BTB-TOTAL-ABS-DIFF-AMT (LK-BTB-IDX)
034700         TO WS-GRAND-ABS-DIFF-AMT
034800     WRITE RCN-SUMMARY-OUT FROM RCN-SUMMARY-RECORD
034900     PERFORM 2150-BUILD-BUCKET-RANGE-DSP
035000     PERFORM 2400-PRINT-BUCKET-DETAIL-LINE.
035100 2300-EMIT-EMPTY-BUCKET.
035200     MOVE WS-BUCKET-STEPPER-TS TO SUM-BUCKET-TS
035300     MOVE 0 TO SUM-MATCHED-CNT SUM-LATESYNC-CNT SUM-MISSING-CNT
035400     MOVE +0 TO SUM-TOTAL-BACKEND-AMT SUM-TOTAL-WALLET-AMT
035500         SUM-TOTAL-DIFF-AMT SUM-ABS-DIFF-AMT
035600     SET SUM-RECORD-TYPE-DETAIL TO TRUE
035700     WRITE RCN-SUMMARY-OUT FROM RCN-SUMMARY-RECORD
035800     PERFORM 2150-BUILD-BUCKET-RANGE-DSP
035900     PERFORM 2400-PRINT-BUCKET-DETAIL-LINE.
036000 2400-PRINT-BUCKET-DETAIL-LINE.
036100     MOVE SPACES TO RCN-REPORT-LINE
036200     MOVE ' ' TO RPT-CARRIAGE-CTL
036300     MOVE WS-BUCKET-RANGE-DSP TO RPT-BUCKET-RANGE-DSP
036400     MOVE SUM-MATCHED-CNT TO RPT-MATCHED-CNT-DSP
036500     MOVE SUM-LATESYNC-CNT TO RPT-LATESYNC-CNT-DSP
036600     MOVE SUM-MISSING-CNT TO RPT-MISSING-CNT-DSP
036700     MOVE SUM-TOTAL-BACKEND-AMT TO RPT-AMOUNT-BACKEND-DSP
036800     MOVE SUM-TOTAL-WALLET-AMT TO RPT-AMOUNT-WALLET-DSP
036900     MOVE SUM-TOTAL-DIFF-AMT TO RPT-AMOUNT-DIFF-DSP
037000     MOVE SUM-ABS-DIFF-AMT TO RPT-AMOUNT-ABS-DIFF-DSP
037100     WRITE RCN-REPORT-LINE.
037200 2900-WRITE-GRAND-TOTAL.
037300     MOVE SPACES TO RCN-REPORT-TOTAL-LINE
037400     MOVE ' ' TO TOT-CARRIAGE-CTL
037500     MOVE 'GRAND TOTALS:' TO TOT-LABEL-TX
037600     MOVE WS-TOT-BUCKET-CNT TO TOT-BUCKET-CNT-DSP
037700     MOVE WS-GRAND-MATCHED-CNT TO TOT-MATCHED-CNT-DSP
037800     MOVE WS-GRAND-LATESYNC-CNT TO TOT-LATESYNC-CNT-DSP
037900     MOVE WS-GRAND-MISSING-CNT TO TOT-MISSING-CNT-DSP
038000     MOVE WS-GRAND-BACKEND-AMT TO TOT-AMOUNT-BACKEND-DSP
038100     MOVE WS-GRAND-WALLET-AMT TO TOT-AMOUNT-WALLET-DSP
038200     MOVE WS-GRAND-DIFF-AMT TO TOT-AMOUNT-DIFF-DSP
038300     MOVE WS-GRAND-ABS-DIFF-AMT TO TOT-AMOUNT-ABS-DIFF-DSP
038400     WRITE RCN-REPORT-LINE FROM RCN-REPORT-TOTAL-LINE
038500     MOVE SPACES TO RCN-SUMMARY-RECORD
038600     SET SUM-RECORD-TYPE-TRAILER TO TRUE
038700     MOVE WS-TOT-BUCKET-CNT TO SUM-GRAND-BUCKET-CNT
038800     MOVE WS-GRAND-MATCHED-CNT TO SUM-GRAND-MATCHED-CNT
038900     MOVE WS-GRAND-LATESYNC-CNT TO SUM-GRAND-LATESYNC-CNT
039000     MOVE WS-GRAND-MISSING-CNT TO SUM-GRAND-MISSING-CNT
039100     MOVE WS-GRAND-DIFF-AMT TO SUM-GRAND-DIFF-AMT
039200     MOVE WS-GRAND-ABS-DIFF-AMT TO SUM-GRAND-ABS-DIFF-AMT
039300     WRITE RCN-SUMMARY-OUT FROM RCN-SUMMARY-RECORD.
