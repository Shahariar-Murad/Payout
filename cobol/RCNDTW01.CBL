000100*****************************************************************
000200* RCNDTW01  --  DATE-TO-EPOCH-MINUTE WORK AREA
000300*
000400*   WORK FIELDS AND THE CUMULATIVE-DAYS-BEFORE-MONTH CONSTANT
000500*   TABLE USED BY RCNDTE01 TO TURN A 14-DIGIT YYYYMMDDHHMMSS
000600*   TIMESTAMP INTO SIGNED WHOLE MINUTES SINCE 1900-01-01 SO TWO
000700*   TIMESTAMPS CAN BE DIFFERENCED WITH ORDINARY SUBTRACT. NO
000800*   INTRINSIC FUNCTION IS USED ANYWHERE IN THIS SHOP'S CODE.
000900*
001000*   MAINTENANCE
001100*   -----------
001200*   07/14/09  RBH  ORIGINAL WORK AREA.                            RBH07140
001300*****************************************************************
001400 01  RCN-DATE-WORK-AREA.
001500     05  DTW-YEARS-SINCE-1900          PIC 9(4) COMP.
001600     05  DTW-WHOLE-4-YR-BLOCKS          PIC 9(4) COMP.
001700     05  DTW-YEARS-INTO-4-YR-BLOCK       PIC 9(4) COMP.
001800     05  DTW-LEAP-YEAR-SW                PIC X(01).
001900         88  DTW-IS-LEAP-YEAR                VALUE 'Y'.
002000         88  DTW-IS-NOT-LEAP-YEAR            VALUE 'N'.
002100     05  DTW-R1                         PIC 9(4) COMP.
002200     05  DTW-R2                         PIC 9(4) COMP.
002300     05  DTW-R3                         PIC 9(4) COMP.
002400     05  DTW-DAYS-IN-PRIOR-YEARS         PIC 9(7) COMP.
002500     05  DTW-DAYS-IN-PRIOR-MONTHS        PIC 9(4) COMP.
002600     05  DTW-TOTAL-DAYS                  PIC 9(9) COMP.
002700     05  DTW-TOTAL-MINUTES                PIC S9(11) COMP.
002800     05  FILLER                          PIC X(12).
002900 01  RCN-CUM-DAYS-CONSTANTS.
003000     05  FILLER                          PIC X(36)  VALUE
003100         '000031059090120151181212243273304334'.
003200 01  RCN-CUM-DAYS-TABLE-RED REDEFINES RCN-CUM-DAYS-CONSTANTS.
003300     05  DTW-CUM-DAYS-TBL OCCURS 12 TIMES
003400                                    PIC 9(3).
